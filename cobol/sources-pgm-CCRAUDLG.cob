000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRAUDLG.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   05 MAR 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - APPENDS ONE ENTRY TO THE AUDIT
000120*               LOG FOR EVERY CASE PROCESSED BY THE NCRP SUITE.
000130*
000140*================================================================
000150* HISTORY OF MODIFICATION:
000160*================================================================
000170*CCR0014 05/03/1985 MRAVI  - INITIAL VERSION.
000180*CCR0034 21/01/2000 MRAVI  - Y2K READINESS REVIEW - LOG DATE NOW
000190*                    TAKEN FROM WK-C-SYSTEM-DATE (CCYYMMDD), NO
000200*                    2-DIGIT YEAR STORED ANYWHERE IN THIS LOG.
000210*CCR0059 19/09/2024 SNAIR  - TRUNCATE OVERLENGTH MESSAGE TEXT
000220*                    RATHER THAN LETTING IT OVERFLOW THE RECORD,
000230*                    REQUEST FROM QA AFTER CCR0058 REVIEW.
000240*CCR0067 28/11/2024 MRAVI  - WK-C-SYSTEM-DATE WAS NEVER ACCEPTED,
000250*                    ONLY EVER CARRIED ITS VALUE ZERO, SO EVERY
000260*                    TIMESTAMP WRITTEN SINCE CCR0034 HAS READ
000270*                    0000-00-00. ADDED THE MISSING ACCEPT.
000280*----------------------------------------------------------------*
000290 EJECT
000300**********************
000310 ENVIRONMENT DIVISION.
000320**********************
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.  IBM-AS400.
000350 OBJECT-COMPUTER.  IBM-AS400.
000360 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000370*
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT CCRAUDLG ASSIGN TO DATABASE-CCRAUDLG
000410            ORGANIZATION      IS SEQUENTIAL
000420            ACCESS MODE       IS SEQUENTIAL
000430            FILE STATUS       IS WK-C-FILE-STATUS.
000440*
000450***************
000460 DATA DIVISION.
000470***************
000480 FILE SECTION.
000490**************
000500 FD  CCRAUDLG
000510     LABEL RECORDS ARE OMITTED
000520     DATA RECORD IS WK-C-CCRAUDLG.
000530 01  WK-C-CCRAUDLG.
000540     COPY CCRAUDRC.
000550*
000560 WORKING-STORAGE SECTION.
000570*************************
000580 01  FILLER              PIC X(24)  VALUE
000590     "** PROGRAM CCRAUDLG **".
000600*
000610* ------------------ PROGRAM WORKING STORAGE -------------------*
000620 01  WK-C-COMMON.
000630     COPY CCRFILST.
000640     COPY CCRCMNWS.
000650*
000660 01  WK-C-WORK-AREA.
000670     05  WK-B-MESSAGE-LEN        PIC 9(04) COMP VALUE ZERO.
000680     05  FILLER                  PIC X(10).
000690*
000700 EJECT
000710 LINKAGE SECTION.
000720*****************
000730 01  WK-C-CCRLAUD-LINK.
000740     COPY CCRLAUD.
000750 EJECT
000760****************************************
000770 PROCEDURE DIVISION USING WK-C-CCRLAUD-RECORD.
000780****************************************
000790 MAIN-MODULE.
000800     PERFORM A000-WRITE-AUDIT-ENTRY
000810        THRU A099-WRITE-AUDIT-ENTRY-EX.
000820     PERFORM Z000-END-PROGRAM-ROUTINE.
000830     EXIT PROGRAM.
000840 EJECT
000850*----------------------------------------------------------------*
000860 A000-WRITE-AUDIT-ENTRY.
000870*----------------------------------------------------------------*
000880     OPEN EXTEND CCRAUDLG.
000890     IF  NOT WK-C-SUCCESSFUL
000900         DISPLAY "CCRAUDLG - OPEN FILE ERROR - CCRAUDLG"
000910         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
000920         MOVE "COM0245"         TO WK-C-CCRLAUD-ERROR-CD
000930         GO TO A099-WRITE-AUDIT-ENTRY-EX.
000940*
000950     MOVE SPACES                TO WK-C-CCRLAUD-ERROR-CD.
000960     MOVE SPACES                TO WK-C-CCRAUDLG.
000970     MOVE WK-C-CCRLAUD-I-CASEID TO CCRAUDRC-CASE-ID.
000980     MOVE WK-C-CCRLAUD-I-LOGSTAT
000990                                 TO CCRAUDRC-LOG-STATUS.
001000     MOVE WK-C-CCRLAUD-I-MESSAGE
001010                                 TO CCRAUDRC-MESSAGE.
001020     ACCEPT WK-C-SYSTEM-DATE    FROM DATE YYYYMMDD.                CCR0067
001030     STRING WK-C-SYSDTE-CCYY "-" WK-C-SYSDTE-MM "-" WK-C-SYSDTE-DD
001040            " 00:00:00" DELIMITED BY SIZE
001050            INTO CCRAUDRC-TIMESTAMP.
001060*
001070     WRITE WK-C-CCRAUDLG.
001080     IF  NOT WK-C-SUCCESSFUL
001090         DISPLAY "CCRAUDLG - WRITE FILE ERROR - CCRAUDLG"
001100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001110         MOVE "COM0245"         TO WK-C-CCRLAUD-ERROR-CD.
001120 A099-WRITE-AUDIT-ENTRY-EX.
001130     EXIT.
001140 EJECT
001150*----------------------------------------------------------------*
001160*                   PROGRAM SUBROUTINE                           *
001170*----------------------------------------------------------------*
001180 Z000-END-PROGRAM-ROUTINE.
001190     CLOSE CCRAUDLG.
001200     IF  NOT WK-C-SUCCESSFUL
001210         DISPLAY "CCRAUDLG - CLOSE FILE ERROR - CCRAUDLG"
001220         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
