000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRINGST.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   12 JAN 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  BATCH MAIN LINE - READS THE RAW COMPLAINT FEED,
000120*               NORMALISES AND VALIDATES EACH RECORD, DETECTS
000130*               DUPLICATE COMPLAINTS, WRITES THE MASTER REGISTER
000140*               AND THE END OF RUN BATCH SUMMARY.
000150*
000160*================================================================
000170* HISTORY OF MODIFICATION:
000180*================================================================
000190*CCR0001 12/01/1985 MRAVI  - INITIAL VERSION.
000200*CCR0002 02/02/1985 MRAVI  - ADDED MOBILE DIGIT SCRUB, FIELD WAS
000210*                    COMING IN WITH STD CODES AND HYPHENS.
000220*CCR0009 19/06/1985 MRAVI  - ADDED DUPLICATE COMPLAINT CHECK
000230*                    AGAINST NAME, MOBILE, DATE-TIME, AMOUNT.
000240*CCR0031 21/01/2000 MRAVI  - Y2K READINESS REVIEW - SYSTEM DATE
000250*                    ALREADY CARRIES A 4 DIGIT YEAR, AUDIT LOG
000260*                    TIMESTAMP BUILT FROM IT IS CENTURY SAFE. NO
000270*                    CHANGE REQUIRED.
000280*CCR0041 09/11/2011 BPATEL - RAISE SEEN-TABLE SIZE FROM 500 TO
000290*                    2000 ENTRIES, MONTH END VOLUMES WERE
000300*                    OVERFLOWING IT.
000310*CCR0057 03/08/2024 SNAIR  - WARN ON MOBILE NOT 10 DIGITS AND ON
000320*                    EMAIL MISSING "@", REQUEST FROM THE QUALITY
000330*                    CELL FOR EASIER TRIAGE OF BAD FEEDS.
000340*CCR0065 25/11/2024 MRAVI  - SEEN TABLE SEARCH NOW ALSO MATCHES ON
000350*                    COMPLAINT ID, NOT ONLY ON THE COMPOSITE KEY.
000360*                    TWO FEEDS FOR THE SAME ID WITH A CORRECTED
000370*                    NAME OR AMOUNT WERE SLIPPING THROUGH AS NEW.
000380*CCR0069 29/11/2024 MRAVI  - BLANK PLATFORM AND STATUS WERE BEING
000390*                    LEFT AS SPACES ON THE MASTER REGISTER ROW.
000400*                    DEFAULT THEM TO "UNKNOWN"/"UNDER PROCESS".
000410*CCR0070 29/11/2024 MRAVI  - TEXT CLEAN-UP ONLY SQUEEZED BLANKS,
000420*                    ANY OTHER CHARACTER WAS COPIED THROUGH AS IS.
000430*                    NOW DROPS ANYTHING NOT A LETTER, DIGIT, SPACE
000440*                    OR - . , @ ( ).
000450*CCR0071 29/11/2024 MRAVI  - WK-B-FAILED-COUNT WAS NEVER ADDED TO,
000460*                    SO THE SUMMARY "FAILED" LINE ALWAYS READ
000470*                    ZERO. A RECORD WITH NO COMPLAINT ID CANNOT BE
000480*                    KEYED ON THE REGISTER OR SEEN TABLE, SO IT IS
000490*                    NOW REJECTED, LOGGED FAILED AND COUNTED.
000500*CCR0072 02/12/2024 MRAVI  - CCR0064 HAD WIDENED THE MOBILE SCAN
000510*                    FIELD TO 15 BYTES FOR A COUNTRY CODE PREFIX
000520*                    THE PORTAL CELL CONFIRMS THIS FEED NEVER
000530*                    CARRIES.  REVERTED TO THE ORIGINAL 10 BYTE
000540*                    FIELD, MATCHING THE COPYBOOK REVERT ON
000550*                    CCRCMPIN-MOBILE.  ALSO DROPPED "LINE" FROM
000560*                    THE FILE-CONTROL ORGANIZATION CLAUSES, THIS
000570*                    SHOP DOES NOT USE LINE SEQUENTIAL.
000580*----------------------------------------------------------------*
000590 EJECT
000600**********************
000610 ENVIRONMENT DIVISION.
000620**********************
000630 CONFIGURATION SECTION.
000640 SOURCE-COMPUTER.  IBM-AS400.
000650 OBJECT-COMPUTER.  IBM-AS400.
000660 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000670*
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT CCRCMPIN ASSIGN TO DATABASE-CCRCMPIN
000710            ORGANIZATION      IS SEQUENTIAL
000720            FILE STATUS       IS WK-C-FILE-STATUS.
000730     SELECT CCRMSTRG ASSIGN TO DATABASE-CCRMSTRG
000740            ORGANIZATION      IS SEQUENTIAL
000750            FILE STATUS       IS WK-C-FILE-STATUS.
000760     SELECT CCRSUMRY ASSIGN TO DATABASE-CCRSUMRY
000770            ORGANIZATION      IS SEQUENTIAL
000780            FILE STATUS       IS WK-C-FILE-STATUS.
000790*
000800***************
000810 DATA DIVISION.
000820***************
000830 FILE SECTION.
000840**************
000850 FD  CCRCMPIN
000860     LABEL RECORDS ARE OMITTED
000870     DATA RECORD IS WK-C-CCRCMPIN.
000880 01  WK-C-CCRCMPIN.
000890     COPY CCRCMPIN.
000900*
000910 FD  CCRMSTRG
000920     LABEL RECORDS ARE OMITTED
000930     DATA RECORD IS WK-C-CCRMSTRG.
000940 01  WK-C-CCRMSTRG.
000950     COPY CCRCMPOT.
000960*
000970 FD  CCRSUMRY
000980     LABEL RECORDS ARE OMITTED
000990     DATA RECORD IS WK-C-CCRSUMRY.
001000 01  WK-C-CCRSUMRY               PIC X(080).
001010*
001020 WORKING-STORAGE SECTION.
001030*************************
001040 01  FILLER              PIC X(24)  VALUE
001050     "** PROGRAM CCRINGST **".
001060*
001070* ------------------ PROGRAM WORKING STORAGE -------------------*
001080 01  WK-C-COMMON.
001090     COPY CCRFILST.
001100     COPY CCRCMNWS.
001110*
001120 01  WK-C-SUMMARY-AREA.
001130     COPY CCRSUMRC.
001140*
001150 01  WK-C-CCRLAUD-CALL-AREA.
001160     COPY CCRLAUD.
001170*
001180 01  WK-C-SWITCHES.
001190     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
001200         88  WK-C-END-OF-INPUT              VALUE "Y".
001210     05  WK-C-FIELD-FILLED-SW        PIC X(01) VALUE "N".
001220     05  WK-C-DUP-FOUND-SW           PIC X(01) VALUE "N".
001230     05  WK-C-STARTWORD-SW           PIC X(01) VALUE "Y".
001240     05  WK-C-LASTSPACE-SW           PIC X(01) VALUE "Y".
001250     05  FILLER                      PIC X(10).
001260*
001270 01  WK-B-COUNTERS.
001280     05  WK-B-SUCCESS-COUNT          PIC 9(07) COMP VALUE ZERO.
001290     05  WK-B-FAILED-COUNT           PIC 9(07) COMP VALUE ZERO.
001300     05  WK-B-DUP-COUNT              PIC 9(07) COMP VALUE ZERO.
001310     05  WK-B-ATCOUNT                PIC 9(02) COMP VALUE ZERO.
001320     05  FILLER                      PIC X(10).
001330*
001340 01  WK-N-QUALITY-AREA.
001350     05  WK-N-FILLED-WEIGHT          PIC 9(02)V9 COMP-3
001360                                                    VALUE ZERO.
001370     05  FILLER                      PIC X(10).
001380*
001390 01  WK-C-WORK-AREA.
001400     05  WK-C-TEST-FIELD             PIC X(40).
001410     05  WK-C-TEST-FIELD-UC          PIC X(40).
001420     05  WK-C-TEXT-WORK              PIC X(40).
001430     05  WK-C-TEXT-RESULT            PIC X(40).
001440     05  WK-C-LOWER-WORK             PIC X(40).
001450     05  WK-C-MOBILE-RAW             PIC X(10).
001460     05  WK-C-MOBILE-EXTRACT         PIC X(10).
001470     05  WK-C-DATE-RESULT            PIC X(19).
001480     05  WK-C-DUPLICATE-KEY          PIC X(70).
001490     05  WK-C-ONECHAR                PIC X(01).                    CCR0070
001500         88  WK-C-ONECHAR-IS-PUNCT       VALUES                    CCR0070
001510                 "-" "." "," "@" "(" ")".                          CCR0070
001520     05  WK-B-SRCIX                  PIC 9(04) COMP VALUE ZERO.
001530     05  WK-B-DSTIX                  PIC 9(04) COMP VALUE ZERO.
001540     05  WK-B-MOBSRCIX               PIC 9(04) COMP VALUE ZERO.
001550     05  WK-B-MOBDSTIX               PIC 9(04) COMP VALUE ZERO.
001560     05  WK-B-MOBKEEPST              PIC 9(04) COMP VALUE ZERO.
001570     05  FILLER                      PIC X(10).
001580*
001590 01  WK-T-SEEN-TABLES.
001600     05  WK-T-SEEN-ENTRY OCCURS 2000 TIMES
001610                          INDEXED BY WK-X-SEENTBL-IX.
001620         10  WK-T-SEEN-ID             PIC X(15).
001630         10  WK-T-SEEN-KEY            PIC X(70).
001640         10  FILLER                   PIC X(05).
001650     05  WK-B-SEEN-TOTAL             PIC 9(04) COMP VALUE ZERO.
001660     05  FILLER                      PIC X(10).
001670*
001680 EJECT
001690****************************************
001700 PROCEDURE DIVISION.
001710****************************************
001720 MAIN-MODULE.
001730     PERFORM A000-INITIALIZE-RUN
001740        THRU A099-INITIALIZE-RUN-EX.
001750     PERFORM B000-PROCESS-COMPLAINTS
001760        THRU B099-PROCESS-COMPLAINTS-EX.
001770     PERFORM Z100-PRINT-BATCH-SUMMARY
001780        THRU Z199-PRINT-BATCH-SUMMARY-EX.
001790     PERFORM Z900-END-PROGRAM-ROUTINE
001800        THRU Z999-END-PROGRAM-ROUTINE-EX.
001810     STOP RUN.
001820 EJECT
001830*----------------------------------------------------------------*
001840 A000-INITIALIZE-RUN.
001850*----------------------------------------------------------------*
001860     OPEN INPUT CCRCMPIN.
001870     IF  NOT WK-C-SUCCESSFUL
001880         DISPLAY "CCRINGST - OPEN FILE ERROR - CCRCMPIN"
001890         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001900         GO TO Y900-ABNORMAL-TERMINATION.
001910     OPEN OUTPUT CCRMSTRG.
001920     IF  NOT WK-C-SUCCESSFUL
001930         DISPLAY "CCRINGST - OPEN FILE ERROR - CCRMSTRG"
001940         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001950         GO TO Y900-ABNORMAL-TERMINATION.
001960     OPEN OUTPUT CCRSUMRY.
001970     IF  NOT WK-C-SUCCESSFUL
001980         DISPLAY "CCRINGST - OPEN FILE ERROR - CCRSUMRY"
001990         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002000         GO TO Y900-ABNORMAL-TERMINATION.
002010     MOVE "N"                    TO WK-C-EOF-SWITCH.
002020     MOVE ZERO                   TO WK-B-SEEN-TOTAL.
002030 A099-INITIALIZE-RUN-EX.
002040     EXIT.
002050 EJECT
002060*----------------------------------------------------------------*
002070 B000-PROCESS-COMPLAINTS.
002080*----------------------------------------------------------------*
002090     PERFORM C100-READ-COMPLAINT-IN
002100        THRU C199-READ-COMPLAINT-IN-EX.
002110     PERFORM C200-PROCESS-ONE-RECORD
002120        THRU C299-PROCESS-ONE-RECORD-EX
002130        UNTIL WK-C-END-OF-INPUT.
002140 B099-PROCESS-COMPLAINTS-EX.
002150     EXIT.
002160 EJECT
002170*----------------------------------------------------------------*
002180 C100-READ-COMPLAINT-IN.
002190*----------------------------------------------------------------*
002200     READ CCRCMPIN
002210         AT END
002220             MOVE "Y"             TO WK-C-EOF-SWITCH.
002230     IF  NOT WK-C-END-OF-INPUT
002240         IF  NOT WK-C-SUCCESSFUL
002250             DISPLAY "CCRINGST - READ FILE ERROR - CCRCMPIN"
002260             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002270             GO TO Y900-ABNORMAL-TERMINATION
002280         ELSE
002290             ADD 1 TO WK-B-RECORD-COUNT
002300         END-IF
002310     END-IF.
002320 C199-READ-COMPLAINT-IN-EX.
002330     EXIT.
002340 EJECT
002350*----------------------------------------------------------------*
002360 C200-PROCESS-ONE-RECORD.
002370*----------------------------------------------------------------*
002380     PERFORM C210-MAP-AND-DEFAULT
002390        THRU C219-MAP-AND-DEFAULT-EX.
002400     IF  CCRCMPOT-COMPLAINT-ID = SPACES                            CCR0071
002410         PERFORM C205-REJECT-UNUSABLE-RECORD                       CCR0071
002420            THRU C209-REJECT-UNUSABLE-RECORD-EX                    CCR0071
002430     ELSE                                                          CCR0071
002440         PERFORM C220-NORMALIZE-TEXT-FIELDS
002450            THRU C229-NORMALIZE-TEXT-FIELDS-EX
002460         PERFORM C230-NORMALIZE-MOBILE
002470            THRU C239-NORMALIZE-MOBILE-EX
002480         PERFORM C240-NORMALIZE-EMAIL
002490            THRU C249-NORMALIZE-EMAIL-EX
002500         PERFORM C250-NORMALIZE-DATE
002510            THRU C259-NORMALIZE-DATE-EX
002520         PERFORM C260-NORMALIZE-CATEGORY
002530            THRU C269-NORMALIZE-CATEGORY-EX
002540         PERFORM C270-NORMALIZE-PLATFORM
002550            THRU C279-NORMALIZE-PLATFORM-EX
002560         PERFORM C280-NORMALIZE-STATUS
002570            THRU C289-NORMALIZE-STATUS-EX
002580         PERFORM D100-VALIDATE-DATA-QUALITY
002590            THRU D199-VALIDATE-DATA-QUALITY-EX
002600         PERFORM D300-CHECK-DUPLICATE
002610            THRU D399-CHECK-DUPLICATE-EX
002620         PERFORM C300-WRITE-MASTER-REGISTER
002630            THRU C399-WRITE-MASTER-REGISTER-EX
002640         PERFORM C400-LOG-AUDIT-EVENT
002650            THRU C499-LOG-AUDIT-EVENT-EX
002660         PERFORM C900-ACCUMULATE-COUNTERS
002670            THRU C999-ACCUMULATE-COUNTERS-EX                       CCR0071
002680     END-IF.                                                       CCR0071
002690     PERFORM C100-READ-COMPLAINT-IN
002700        THRU C199-READ-COMPLAINT-IN-EX.
002710 C299-PROCESS-ONE-RECORD-EX.
002720     EXIT.
002730 EJECT
002740*----------------------------------------------------------------*
002750* REJECTS A RECORD WITH NO COMPLAINT ID - NOTHING TO KEY THE       CCR0071
002760* MASTER REGISTER OR THE SEEN TABLE ON, SO IT IS LOGGED FAILED     CCR0071
002770* AND DROPPED RATHER THAN WRITTEN WITH A BLANK KEY.                CCR0071
002780*----------------------------------------------------------------*
002790 C205-REJECT-UNUSABLE-RECORD.
002800*----------------------------------------------------------------*
002810     DISPLAY "CCRINGST - WARNING - COMPLAINT ID MISSING - RECORD"  CCR0071
002820        " REJECTED".                                               CCR0071
002830     MOVE SPACES                 TO WK-C-CCRLAUD-I-CASEID.         CCR0071
002840     MOVE "FAILED"                TO WK-C-CCRLAUD-I-LOGSTAT.       CCR0071
002850     MOVE "COMPLAINT ID MISSING, RECORD REJECTED FROM INGEST"      CCR0071
002860                                 TO WK-C-CCRLAUD-I-MESSAGE.        CCR0071
002870     CALL "CCRAUDLG" USING WK-C-CCRLAUD-RECORD.                    CCR0071
002880     ADD 1 TO WK-B-FAILED-COUNT.                                   CCR0071
002890 C209-REJECT-UNUSABLE-RECORD-EX.                                   CCR0071
002900     EXIT.                                                         CCR0071
002910 EJECT                                                             CCR0071
002920*----------------------------------------------------------------*
002930 C210-MAP-AND-DEFAULT.
002940*----------------------------------------------------------------*
002950     MOVE SPACES                 TO WK-C-CCRMSTRG.
002960     MOVE CCRCMPIN-COMPLAINT-ID  TO CCRCMPOT-COMPLAINT-ID.
002970     MOVE CCRCMPIN-ACK-NUMBER    TO CCRCMPOT-ACK-NUMBER.
002980     MOVE CCRCMPIN-DATE-TIME     TO CCRCMPOT-DATE-TIME.
002990     MOVE CCRCMPIN-NAME          TO CCRCMPOT-NAME.
003000     MOVE CCRCMPIN-MOBILE        TO CCRCMPOT-MOBILE.
003010     MOVE CCRCMPIN-EMAIL         TO CCRCMPOT-EMAIL.
003020     MOVE CCRCMPIN-DISTRICT      TO CCRCMPOT-DISTRICT.
003030     MOVE CCRCMPIN-STATE         TO CCRCMPOT-STATE.
003040     MOVE CCRCMPIN-CRIME-TYPE    TO CCRCMPOT-CRIME-TYPE.
003050     MOVE CCRCMPIN-PLATFORM      TO CCRCMPOT-PLATFORM.
003060     MOVE CCRCMPIN-AMOUNT-LOST   TO CCRCMPOT-AMOUNT-LOST.
003070     MOVE CCRCMPIN-STATUS        TO CCRCMPOT-STATUS.
003080     MOVE SPACES                 TO CCRCMPOT-CRIME-CATEGORY.
003090     MOVE SPACES                 TO CCRCMPOT-RISK-LEVEL.
003100     MOVE ZERO                   TO CCRCMPOT-PRIORITY-SCORE.
003110     MOVE SPACES                 TO CCRCMPOT-RECOMMEND-ACTN.
003120     MOVE SPACES                 TO CCRCMPOT-LEGAL-SECTIONS.
003130     MOVE ZERO                   TO CCRCMPOT-QUALITY-SCORE.
003140     MOVE SPACES                 TO CCRCMPOT-VALID-STATUS.
003150     MOVE "N"                    TO CCRCMPOT-DUP-FLAG.
003160 C219-MAP-AND-DEFAULT-EX.
003170     EXIT.
003180 EJECT
003190*----------------------------------------------------------------*
003200* CLEAN LEADING/TRAILING BLANKS AND SQUEEZE INTERNAL RUNS OF     *
003210* BLANKS DOWN TO ONE SPACE - NAME, DISTRICT, STATE, CRIME-TYPE.  *
003220*----------------------------------------------------------------*
003230 C220-NORMALIZE-TEXT-FIELDS.
003240*----------------------------------------------------------------*
003250     MOVE CCRCMPOT-NAME          TO WK-C-TEXT-WORK.
003260     PERFORM C225-CLEAN-TEXT-FIELD THRU C226-CLEAN-TEXT-FIELD-EX.
003270     MOVE WK-C-TEXT-WORK         TO CCRCMPOT-NAME.
003280*
003290     MOVE CCRCMPOT-DISTRICT      TO WK-C-TEXT-WORK.
003300     PERFORM C225-CLEAN-TEXT-FIELD THRU C226-CLEAN-TEXT-FIELD-EX.
003310     MOVE WK-C-TEXT-WORK         TO CCRCMPOT-DISTRICT.
003320*
003330     MOVE CCRCMPOT-STATE         TO WK-C-TEXT-WORK.
003340     PERFORM C225-CLEAN-TEXT-FIELD THRU C226-CLEAN-TEXT-FIELD-EX.
003350     MOVE WK-C-TEXT-WORK         TO CCRCMPOT-STATE.
003360*
003370     MOVE CCRCMPOT-CRIME-TYPE    TO WK-C-TEXT-WORK.
003380     PERFORM C225-CLEAN-TEXT-FIELD THRU C226-CLEAN-TEXT-FIELD-EX.
003390     MOVE WK-C-TEXT-WORK         TO CCRCMPOT-CRIME-TYPE.
003400 C229-NORMALIZE-TEXT-FIELDS-EX.
003410     EXIT.
003420*----------------------------------------------------------------*
003430 C225-CLEAN-TEXT-FIELD.
003440*----------------------------------------------------------------*
003450     MOVE WK-C-TEXT-WORK         TO WK-C-TEXT-RESULT.
003460     MOVE SPACES                 TO WK-C-TEXT-WORK.
003470     MOVE "Y"                    TO WK-C-LASTSPACE-SW.
003480     MOVE 1                      TO WK-B-SRCIX.
003490     MOVE 0                      TO WK-B-DSTIX.
003500     PERFORM C227-CLEAN-ONE-CHARACTER
003510        THRU C228-CLEAN-ONE-CHARACTER-EX
003520        UNTIL WK-B-SRCIX > 40.
003530     IF  WK-C-TEXT-WORK(WK-B-DSTIX:1) = SPACE
003540         AND WK-B-DSTIX > 0
003550         SUBTRACT 1 FROM WK-B-DSTIX
003560     END-IF.
003570 C226-CLEAN-TEXT-FIELD-EX.
003580     EXIT.
003590*----------------------------------------------------------------*
003600* DROPS ANY CHARACTER THAT IS NOT A LETTER, DIGIT, SPACE OR ONE    CCR0070
003610* OF - . , @ ( )  RATHER THAN COPYING IT THROUGH UNFILTERED.       CCR0070
003620*----------------------------------------------------------------*
003630 C227-CLEAN-ONE-CHARACTER.
003640*----------------------------------------------------------------*
003650     IF  WK-C-TEXT-RESULT(WK-B-SRCIX:1) = SPACE
003660         IF  WK-C-LASTSPACE-SW = "N"
003670             ADD 1 TO WK-B-DSTIX
003680             MOVE SPACE TO WK-C-TEXT-WORK(WK-B-DSTIX:1)
003690             MOVE "Y" TO WK-C-LASTSPACE-SW
003700         END-IF
003710     ELSE
003720         MOVE WK-C-TEXT-RESULT(WK-B-SRCIX:1) TO WK-C-ONECHAR       CCR0070
003730         IF  WK-C-ONECHAR IS ALPHABETIC                            CCR0070
003740           OR WK-C-ONECHAR IS NUMERIC                              CCR0070
003750           OR WK-C-ONECHAR-IS-PUNCT                                CCR0070
003760             ADD 1 TO WK-B-DSTIX
003770             MOVE WK-C-ONECHAR TO WK-C-TEXT-WORK(WK-B-DSTIX:1)     CCR0070
003780             MOVE "N" TO WK-C-LASTSPACE-SW
003790         END-IF                                                    CCR0070
003800     END-IF.
003810     ADD 1 TO WK-B-SRCIX.
003820 C228-CLEAN-ONE-CHARACTER-EX.
003830     EXIT.
003840 EJECT
003850*----------------------------------------------------------------*
003860* KEEP DIGITS ONLY FROM THE MOBILE NUMBER - STD CODES, SPACES    *
003870* AND HYPHENS ARE ALL DROPPED.  IF MORE THAN 10 DIGITS REMAIN    *
003880* ONLY THE LAST 10 ARE KEPT.                                     *
003890*----------------------------------------------------------------*
003900 C230-NORMALIZE-MOBILE.
003910*----------------------------------------------------------------*
003920     MOVE CCRCMPIN-MOBILE        TO WK-C-MOBILE-RAW.
003930     MOVE SPACES                 TO WK-C-MOBILE-EXTRACT.
003940     MOVE SPACES                 TO CCRCMPOT-MOBILE.
003950     MOVE 0                      TO WK-B-MOBDSTIX.
003960     MOVE 1                      TO WK-B-MOBSRCIX.
003970     PERFORM C235-EXTRACT-MOBILE-DIGIT
003980        THRU C236-EXTRACT-MOBILE-DIGIT-EX
003990        UNTIL WK-B-MOBSRCIX > 10.
004000     IF  WK-B-MOBDSTIX > 10
004010         COMPUTE WK-B-MOBKEEPST = WK-B-MOBDSTIX - 10 + 1
004020         MOVE WK-C-MOBILE-EXTRACT(WK-B-MOBKEEPST:10)
004030                                 TO CCRCMPOT-MOBILE
004040     ELSE
004050         IF  WK-B-MOBDSTIX > 0
004060             MOVE WK-C-MOBILE-EXTRACT(1:WK-B-MOBDSTIX)
004070                            TO CCRCMPOT-MOBILE(1:WK-B-MOBDSTIX)
004080         END-IF
004090     END-IF.
004100 C239-NORMALIZE-MOBILE-EX.
004110     EXIT.
004120*----------------------------------------------------------------*
004130 C235-EXTRACT-MOBILE-DIGIT.
004140*----------------------------------------------------------------*
004150     MOVE WK-C-MOBILE-RAW(WK-B-MOBSRCIX:1) TO WK-C-ONECHAR.
004160     IF  WK-C-ONECHAR IS NUMERIC
004170         ADD 1 TO WK-B-MOBDSTIX
004180         MOVE WK-C-ONECHAR
004190                   TO WK-C-MOBILE-EXTRACT(WK-B-MOBDSTIX:1)
004200     END-IF.
004210     ADD 1 TO WK-B-MOBSRCIX.
004220 C236-EXTRACT-MOBILE-DIGIT-EX.
004230     EXIT.
004240 EJECT
004250*----------------------------------------------------------------*
004260 C240-NORMALIZE-EMAIL.
004270*----------------------------------------------------------------*
004280     MOVE FUNCTION LOWER-CASE(CCRCMPOT-EMAIL) TO CCRCMPOT-EMAIL.
004290 C249-NORMALIZE-EMAIL-EX.
004300     EXIT.
004310 EJECT
004320*----------------------------------------------------------------*
004330* CONVERT DD/MM/YYYY OR DD-MM-YYYY TO YYYY-MM-DD, TIME PORTION   *
004340* (IF PRESENT) IS CARRIED ACROSS UNCHANGED.  AN UNPARSEABLE      *
004350* DATE IS LEFT AS RECEIVED AND FLAGGED WITH A WARNING.           *
004360*----------------------------------------------------------------*
004370 C250-NORMALIZE-DATE.
004380*----------------------------------------------------------------*
004390     IF  CCRCMPOT-DATE-TIME NOT = SPACES
004400         IF  CCRCMPOT-DATE-TIME(1:2)  IS NUMERIC
004410             AND (CCRCMPOT-DATE-TIME(3:1) = "/" OR
004420                  CCRCMPOT-DATE-TIME(3:1) = "-")
004430             AND CCRCMPOT-DATE-TIME(4:2)  IS NUMERIC
004440             AND (CCRCMPOT-DATE-TIME(6:1) = "/" OR
004450                  CCRCMPOT-DATE-TIME(6:1) = "-")
004460             AND CCRCMPOT-DATE-TIME(7:4)  IS NUMERIC
004470             MOVE SPACES            TO WK-C-DATE-RESULT
004480             MOVE CCRCMPOT-DATE-TIME(7:4)
004490                                     TO WK-C-DATE-RESULT(1:4)
004500             MOVE "-"                TO WK-C-DATE-RESULT(5:1)
004510             MOVE CCRCMPOT-DATE-TIME(4:2)
004520                                     TO WK-C-DATE-RESULT(6:2)
004530             MOVE "-"                TO WK-C-DATE-RESULT(8:1)
004540             MOVE CCRCMPOT-DATE-TIME(1:2)
004550                                     TO WK-C-DATE-RESULT(9:2)
004560             IF  CCRCMPOT-DATE-TIME(11:9) NOT = SPACES
004570                 MOVE CCRCMPOT-DATE-TIME(11:9)
004580                                     TO WK-C-DATE-RESULT(11:9)
004590             END-IF
004600             MOVE WK-C-DATE-RESULT   TO CCRCMPOT-DATE-TIME
004610         ELSE
004620             DISPLAY "CCRINGST - WARNING - UNPARSEABLE DATE - "
004630                CCRCMPOT-COMPLAINT-ID
004640         END-IF
004650     END-IF.
004660 C259-NORMALIZE-DATE-EX.
004670     EXIT.
004680 EJECT
004690*----------------------------------------------------------------*
004700* MAP THE CRIME TYPE TEXT TO ITS CANONICAL FORM - KNOWN PHRASES  *
004710* ARE LISTED, ANYTHING ELSE IS TITLE CASED AS A FALLBACK.        *
004720*----------------------------------------------------------------*
004730 C260-NORMALIZE-CATEGORY.
004740*----------------------------------------------------------------*
004750     MOVE FUNCTION LOWER-CASE(CCRCMPOT-CRIME-TYPE)
004760                                  TO WK-C-LOWER-WORK.
004770     EVALUATE TRUE
004780         WHEN WK-C-LOWER-WORK = "upi fraud"
004790             MOVE "UPI Fraud"             TO CCRCMPOT-CRIME-TYPE
004800         WHEN WK-C-LOWER-WORK = "phishing"
004810             MOVE "Phishing"              TO CCRCMPOT-CRIME-TYPE
004820         WHEN WK-C-LOWER-WORK = "online financial fraud"
004830             MOVE "Online Financial Fraud"
004840                                          TO CCRCMPOT-CRIME-TYPE
004850         WHEN WK-C-LOWER-WORK = "banking fraud"
004860             MOVE "Banking Fraud"         TO CCRCMPOT-CRIME-TYPE
004870         WHEN WK-C-LOWER-WORK = "card fraud"
004880             MOVE "Card Fraud"            TO CCRCMPOT-CRIME-TYPE
004890         WHEN WK-C-LOWER-WORK = "debit card fraud"
004900             MOVE "Debit Card Fraud"      TO CCRCMPOT-CRIME-TYPE
004910         WHEN WK-C-LOWER-WORK = "credit card fraud"
004920             MOVE "Credit Card Fraud"     TO CCRCMPOT-CRIME-TYPE
004930         WHEN WK-C-LOWER-WORK = "cyber fraud"
004940             MOVE "Cyber Fraud"           TO CCRCMPOT-CRIME-TYPE
004950         WHEN WK-C-LOWER-WORK = "identity theft"
004960             MOVE "Identity Theft"        TO CCRCMPOT-CRIME-TYPE
004970         WHEN WK-C-LOWER-WORK = "social media fraud"
004980             MOVE "Social Media Fraud"    TO CCRCMPOT-CRIME-TYPE
004990         WHEN OTHER
005000             MOVE CCRCMPOT-CRIME-TYPE     TO WK-C-TEXT-WORK
005010             PERFORM C600-TITLE-CASE-WORK-FIELD
005020                THRU C609-TITLE-CASE-WORK-FIELD-EX
005030             MOVE WK-C-TEXT-WORK          TO CCRCMPOT-CRIME-TYPE
005040     END-EVALUATE.
005050 C269-NORMALIZE-CATEGORY-EX.
005060     EXIT.
005070 EJECT
005080*----------------------------------------------------------------*
005090 C270-NORMALIZE-PLATFORM.
005100*----------------------------------------------------------------*
005110     MOVE FUNCTION LOWER-CASE(CCRCMPOT-PLATFORM)
005120                                  TO WK-C-LOWER-WORK.
005130     EVALUATE TRUE
005140         WHEN WK-C-LOWER-WORK(1:7)  = "phonepe"
005150           OR WK-C-LOWER-WORK(1:8)  = "phone pe"
005160             MOVE "PhonePe"               TO CCRCMPOT-PLATFORM
005170         WHEN WK-C-LOWER-WORK(1:10) = "google pay"
005180           OR WK-C-LOWER-WORK(1:9)  = "googlepay"
005190           OR WK-C-LOWER-WORK(1:4)  = "gpay"
005200             MOVE "Google Pay"            TO CCRCMPOT-PLATFORM
005210         WHEN WK-C-LOWER-WORK(1:5)  = "paytm"
005220             MOVE "Paytm"                 TO CCRCMPOT-PLATFORM
005230         WHEN WK-C-LOWER-WORK(1:10) = "amazon pay"
005240             MOVE "Amazon Pay"            TO CCRCMPOT-PLATFORM
005250         WHEN WK-C-LOWER-WORK(1:4)  = "bhim"
005260             MOVE "BHIM"                  TO CCRCMPOT-PLATFORM
005270         WHEN WK-C-LOWER-WORK(1:3)  = "upi"
005280             MOVE "UPI"                   TO CCRCMPOT-PLATFORM
005290         WHEN WK-C-LOWER-WORK(1:4)  = "imps"
005300             MOVE "IMPS"                  TO CCRCMPOT-PLATFORM
005310         WHEN WK-C-LOWER-WORK(1:4)  = "neft"
005320             MOVE "NEFT"                  TO CCRCMPOT-PLATFORM
005330         WHEN WK-C-LOWER-WORK(1:4)  = "rtgs"
005340             MOVE "RTGS"                  TO CCRCMPOT-PLATFORM
005350         WHEN WK-C-LOWER-WORK(1:11) = "net banking"
005360           OR WK-C-LOWER-WORK(1:10) = "netbanking"
005370             MOVE "Net Banking"           TO CCRCMPOT-PLATFORM
005380         WHEN CCRCMPOT-PLATFORM = SPACES                           CCR0069
005390             MOVE "Unknown"               TO CCRCMPOT-PLATFORM     CCR0069
005400         WHEN OTHER
005410             CONTINUE
005420     END-EVALUATE.
005430 C279-NORMALIZE-PLATFORM-EX.
005440     EXIT.
005450 EJECT
005460*----------------------------------------------------------------*
005470 C280-NORMALIZE-STATUS.
005480*----------------------------------------------------------------*
005490     MOVE FUNCTION LOWER-CASE(CCRCMPOT-STATUS)
005500                                  TO WK-C-LOWER-WORK.
005510     EVALUATE TRUE
005520         WHEN WK-C-LOWER-WORK(1:13) = "under process"
005530             MOVE "Under Process"         TO CCRCMPOT-STATUS
005540         WHEN WK-C-LOWER-WORK(1:13) = "under enquiry"
005550             MOVE "Under Enquiry"         TO CCRCMPOT-STATUS
005560         WHEN WK-C-LOWER-WORK(1:19) = "under investigation"
005570             MOVE "Under Investigation"   TO CCRCMPOT-STATUS
005580         WHEN WK-C-LOWER-WORK(1:18) = "complaint accepted"
005590             MOVE "Complaint Accepted"    TO CCRCMPOT-STATUS
005600         WHEN WK-C-LOWER-WORK(1:20) = "complaint registered"
005610             MOVE "Complaint Registered"  TO CCRCMPOT-STATUS
005620         WHEN WK-C-LOWER-WORK(1:14) = "fir registered"
005630             MOVE "FIR Registered"        TO CCRCMPOT-STATUS
005640         WHEN WK-C-LOWER-WORK(1:6)  = "closed"
005650             MOVE "Closed"                TO CCRCMPOT-STATUS
005660         WHEN WK-C-LOWER-WORK(1:8)  = "resolved"
005670             MOVE "Resolved"              TO CCRCMPOT-STATUS
005680         WHEN WK-C-LOWER-WORK(1:7)  = "pending"
005690             MOVE "Pending"               TO CCRCMPOT-STATUS
005700         WHEN CCRCMPOT-STATUS = SPACES                             CCR0069
005710             MOVE "Under Process"         TO CCRCMPOT-STATUS       CCR0069
005720         WHEN OTHER
005730             CONTINUE
005740     END-EVALUATE.
005750 C289-NORMALIZE-STATUS-EX.
005760     EXIT.
005770 EJECT
005780*----------------------------------------------------------------*
005790 C300-WRITE-MASTER-REGISTER.
005800*----------------------------------------------------------------*
005810     WRITE WK-C-CCRMSTRG.
005820     IF  NOT WK-C-SUCCESSFUL
005830         DISPLAY "CCRINGST - WRITE FILE ERROR - CCRMSTRG"
005840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005850         GO TO Y900-ABNORMAL-TERMINATION.
005860 C399-WRITE-MASTER-REGISTER-EX.
005870     EXIT.
005880 EJECT
005890*----------------------------------------------------------------*
005900 C400-LOG-AUDIT-EVENT.
005910*----------------------------------------------------------------*
005920     MOVE CCRCMPOT-COMPLAINT-ID  TO WK-C-CCRLAUD-I-CASEID.
005930     IF  CCRCMPOT-DUP-FLAG = "Y"
005940         MOVE "DUPLICATE"         TO WK-C-CCRLAUD-I-LOGSTAT
005950         MOVE "COMPLAINT FLAGGED AS DUPLICATE DURING INGEST"
005960                                  TO WK-C-CCRLAUD-I-MESSAGE
005970     ELSE
005980         MOVE "SUCCESS"           TO WK-C-CCRLAUD-I-LOGSTAT
005990         MOVE "COMPLAINT INGESTED AND MASTER REGISTER WRITTEN"
006000                                  TO WK-C-CCRLAUD-I-MESSAGE
006010     END-IF.
006020     CALL "CCRAUDLG" USING WK-C-CCRLAUD-RECORD.
006030 C499-LOG-AUDIT-EVENT-EX.
006040     EXIT.
006050 EJECT
006060*----------------------------------------------------------------*
006070 C600-TITLE-CASE-WORK-FIELD.
006080*----------------------------------------------------------------*
006090     MOVE FUNCTION LOWER-CASE(WK-C-TEXT-WORK) TO WK-C-TEXT-RESULT.
006100     MOVE "Y"                    TO WK-C-STARTWORD-SW.
006110     MOVE 1                      TO WK-B-SRCIX.
006120     PERFORM C610-TITLECASE-ONE-CHAR
006130        THRU C619-TITLECASE-ONE-CHAR-EX
006140        UNTIL WK-B-SRCIX > 40.
006150     MOVE WK-C-TEXT-RESULT        TO WK-C-TEXT-WORK.
006160 C609-TITLE-CASE-WORK-FIELD-EX.
006170     EXIT.
006180*----------------------------------------------------------------*
006190 C610-TITLECASE-ONE-CHAR.
006200*----------------------------------------------------------------*
006210     IF  WK-C-TEXT-RESULT(WK-B-SRCIX:1) = SPACE
006220         MOVE "Y"                TO WK-C-STARTWORD-SW
006230     ELSE
006240         IF  WK-C-STARTWORD-SW = "Y"
006250             MOVE WK-C-TEXT-RESULT(WK-B-SRCIX:1) TO WK-C-ONECHAR
006260             MOVE FUNCTION UPPER-CASE(WK-C-ONECHAR)
006270                               TO WK-C-TEXT-RESULT(WK-B-SRCIX:1)
006280             MOVE "N"             TO WK-C-STARTWORD-SW
006290         END-IF
006300     END-IF.
006310     ADD 1 TO WK-B-SRCIX.
006320 C619-TITLECASE-ONE-CHAR-EX.
006330     EXIT.
006340 EJECT
006350*----------------------------------------------------------------*
006360 C900-ACCUMULATE-COUNTERS.
006370*----------------------------------------------------------------*
006380     IF  CCRCMPOT-DUP-FLAG = "Y"
006390         ADD 1 TO WK-B-DUP-COUNT
006400     ELSE
006410         ADD 1 TO WK-B-SUCCESS-COUNT
006420     END-IF.
006430 C999-ACCUMULATE-COUNTERS-EX.
006440     EXIT.
006450 EJECT
006460*----------------------------------------------------------------*
006470* DATA QUALITY SCORE - EACH FIELD CONTRIBUTES ITS WEIGHT IF      *
006480* PRESENT AND NOT A PLACEHOLDER VALUE, SCORE IS THE PERCENTAGE   *
006490* OF THE 12.5 POINT TOTAL ACTUALLY PRESENT ON THE RECORD.        *
006500*----------------------------------------------------------------*
006510 D100-VALIDATE-DATA-QUALITY.
006520*----------------------------------------------------------------*
006530     MOVE ZERO                   TO WK-N-FILLED-WEIGHT.
006540*
006550     MOVE CCRCMPOT-COMPLAINT-ID  TO WK-C-TEST-FIELD.
006560     PERFORM D150-TEST-FIELD-FILLED
006570        THRU D159-TEST-FIELD-FILLED-EX.
006580     IF  WK-C-FIELD-FILLED-SW = "Y"
006590         ADD 2.0 TO WK-N-FILLED-WEIGHT
006600     END-IF.
006610*
006620     MOVE CCRCMPOT-NAME          TO WK-C-TEST-FIELD.
006630     PERFORM D150-TEST-FIELD-FILLED
006640        THRU D159-TEST-FIELD-FILLED-EX.
006650     IF  WK-C-FIELD-FILLED-SW = "Y"
006660         ADD 2.0 TO WK-N-FILLED-WEIGHT
006670     END-IF.
006680*
006690     MOVE CCRCMPOT-MOBILE        TO WK-C-TEST-FIELD.
006700     PERFORM D150-TEST-FIELD-FILLED
006710        THRU D159-TEST-FIELD-FILLED-EX.
006720     IF  WK-C-FIELD-FILLED-SW = "Y"
006730         ADD 1.5 TO WK-N-FILLED-WEIGHT
006740     END-IF.
006750*
006760     MOVE CCRCMPOT-DISTRICT      TO WK-C-TEST-FIELD.
006770     PERFORM D150-TEST-FIELD-FILLED
006780        THRU D159-TEST-FIELD-FILLED-EX.
006790     IF  WK-C-FIELD-FILLED-SW = "Y"
006800         ADD 1.0 TO WK-N-FILLED-WEIGHT
006810     END-IF.
006820*
006830     MOVE CCRCMPOT-DATE-TIME     TO WK-C-TEST-FIELD.
006840     PERFORM D150-TEST-FIELD-FILLED
006850        THRU D159-TEST-FIELD-FILLED-EX.
006860     IF  WK-C-FIELD-FILLED-SW = "Y"
006870         ADD 1.5 TO WK-N-FILLED-WEIGHT
006880     END-IF.
006890*
006900     MOVE CCRCMPOT-CRIME-TYPE    TO WK-C-TEST-FIELD.
006910     PERFORM D150-TEST-FIELD-FILLED
006920        THRU D159-TEST-FIELD-FILLED-EX.
006930     IF  WK-C-FIELD-FILLED-SW = "Y"
006940         ADD 1.5 TO WK-N-FILLED-WEIGHT
006950     END-IF.
006960*
006970     MOVE CCRCMPOT-STATUS        TO WK-C-TEST-FIELD.
006980     PERFORM D150-TEST-FIELD-FILLED
006990        THRU D159-TEST-FIELD-FILLED-EX.
007000     IF  WK-C-FIELD-FILLED-SW = "Y"
007010         ADD 1.0 TO WK-N-FILLED-WEIGHT
007020     END-IF.
007030*
007040     IF  CCRCMPOT-AMOUNT-LOST NOT = ZERO
007050         ADD 2.0 TO WK-N-FILLED-WEIGHT
007060     END-IF.
007070*
007080     COMPUTE CCRCMPOT-QUALITY-SCORE ROUNDED =
007090        (WK-N-FILLED-WEIGHT / 12.5) * 100.
007100     IF  CCRCMPOT-QUALITY-SCORE >= 60
007110         MOVE "valid"             TO CCRCMPOT-VALID-STATUS
007120     ELSE
007130         MOVE "incomplete"        TO CCRCMPOT-VALID-STATUS
007140     END-IF.
007150*
007160     PERFORM D180-EMIT-WARNINGS THRU D189-EMIT-WARNINGS-EX.
007170 D199-VALIDATE-DATA-QUALITY-EX.
007180     EXIT.
007190*----------------------------------------------------------------*
007200 D150-TEST-FIELD-FILLED.
007210*----------------------------------------------------------------*
007220     MOVE "N"                    TO WK-C-FIELD-FILLED-SW.
007230     MOVE FUNCTION UPPER-CASE(WK-C-TEST-FIELD)
007240                                 TO WK-C-TEST-FIELD-UC.
007250     IF  WK-C-TEST-FIELD-UC NOT = SPACES
007260         AND WK-C-TEST-FIELD-UC NOT = "NONE"
007270         AND WK-C-TEST-FIELD-UC NOT = "UNKNOWN"
007280         AND WK-C-TEST-FIELD-UC NOT = "0"
007290         AND WK-C-TEST-FIELD-UC NOT = "0.0"
007300         MOVE "Y"                 TO WK-C-FIELD-FILLED-SW
007310     END-IF.
007320 D159-TEST-FIELD-FILLED-EX.
007330     EXIT.
007340 EJECT
007350*----------------------------------------------------------------*
007360 D180-EMIT-WARNINGS.                                               CCR0057
007370*----------------------------------------------------------------*
007380     IF  CCRCMPOT-MOBILE NOT = SPACES
007390         AND CCRCMPOT-MOBILE(10:1) = SPACE
007400         DISPLAY "CCRINGST - WARNING - MOBILE NOT 10 DIGITS - "
007410            CCRCMPOT-COMPLAINT-ID
007420     END-IF.
007430     IF  CCRCMPOT-EMAIL NOT = SPACES
007440         MOVE ZERO                TO WK-B-ATCOUNT
007450         INSPECT CCRCMPOT-EMAIL TALLYING WK-B-ATCOUNT FOR ALL "@"
007460         IF  WK-B-ATCOUNT = 0
007470             DISPLAY "CCRINGST - WARNING - EMAIL MISSING @ - "
007480                CCRCMPOT-COMPLAINT-ID
007490         END-IF
007500     END-IF.
007510     IF  CCRCMPOT-AMOUNT-LOST NOT > ZERO
007520         DISPLAY "CCRINGST - WARNING - AMOUNT NOT POSITIVE - "
007530            CCRCMPOT-COMPLAINT-ID
007540     END-IF.
007550 D189-EMIT-WARNINGS-EX.
007560     EXIT.
007570 EJECT
007580*----------------------------------------------------------------*
007590* DUPLICATE COMPLAINT CHECK - NAME, MOBILE, INCIDENT DATE-TIME   *
007600* AND AMOUNT LOST TOGETHER FORM THE COMPARISON KEY.                CCR0009
007610*----------------------------------------------------------------*
007620 D300-CHECK-DUPLICATE.
007630*----------------------------------------------------------------*
007640     MOVE CCRCMPOT-AMOUNT-LOST   TO WK-N-AMOUNT-WORK.
007650     MOVE SPACES                 TO WK-C-DUPLICATE-KEY.
007660     STRING CCRCMPOT-NAME          DELIMITED BY SIZE
007670            CCRCMPOT-MOBILE        DELIMITED BY SIZE
007680            CCRCMPOT-DATE-TIME     DELIMITED BY SIZE
007690            WK-C-AMOUNT-WORK-R     DELIMITED BY SIZE
007700            INTO WK-C-DUPLICATE-KEY.
007710     MOVE "N"                    TO WK-C-DUP-FOUND-SW.
007720     SET WK-X-SEENTBL-IX          TO 1.
007730     PERFORM D310-SEARCH-SEEN-TABLE THRU D319-SEARCH-SEEN-TABLE-EX
007740        UNTIL WK-X-SEENTBL-IX > WK-B-SEEN-TOTAL
007750           OR WK-C-DUP-FOUND-SW = "Y".
007760     IF  WK-C-DUP-FOUND-SW = "Y"
007770         MOVE "Y"                 TO CCRCMPOT-DUP-FLAG
007780     ELSE
007790         MOVE "N"                 TO CCRCMPOT-DUP-FLAG
007800         IF  WK-B-SEEN-TOTAL < 2000
007810             ADD 1 TO WK-B-SEEN-TOTAL
007820             SET WK-X-SEENTBL-IX  TO WK-B-SEEN-TOTAL
007830             MOVE CCRCMPOT-COMPLAINT-ID
007840                          TO WK-T-SEEN-ID (WK-X-SEENTBL-IX)
007850             MOVE WK-C-DUPLICATE-KEY
007860                          TO WK-T-SEEN-KEY(WK-X-SEENTBL-IX)
007870         END-IF
007880     END-IF.
007890 D399-CHECK-DUPLICATE-EX.
007900     EXIT.
007910*----------------------------------------------------------------*
007920 D310-SEARCH-SEEN-TABLE.
007930*----------------------------------------------------------------*
007940     IF  WK-T-SEEN-KEY(WK-X-SEENTBL-IX) = WK-C-DUPLICATE-KEY
007950         OR WK-T-SEEN-ID(WK-X-SEENTBL-IX) = CCRCMPOT-COMPLAINT-ID  CCR0065
007960         MOVE "Y"                 TO WK-C-DUP-FOUND-SW
007970     ELSE
007980         SET WK-X-SEENTBL-IX UP BY 1
007990     END-IF.
008000 D319-SEARCH-SEEN-TABLE-EX.
008010     EXIT.
008020 EJECT
008030*----------------------------------------------------------------*
008040 Y900-ABNORMAL-TERMINATION.
008050*----------------------------------------------------------------*
008060     PERFORM Z900-END-PROGRAM-ROUTINE
008070        THRU Z999-END-PROGRAM-ROUTINE-EX.
008080     STOP RUN.
008090 EJECT
008100*----------------------------------------------------------------*
008110 Z100-PRINT-BATCH-SUMMARY.
008120*----------------------------------------------------------------*
008130     MOVE WK-B-RECORD-COUNT      TO CCRSUMRC-TOTAL-FILES.
008140     MOVE WK-B-SUCCESS-COUNT     TO CCRSUMRC-SUCCESSFUL.
008150     MOVE WK-B-FAILED-COUNT      TO CCRSUMRC-FAILED.
008160     MOVE WK-B-DUP-COUNT         TO CCRSUMRC-DUPLICATES.
008170     MOVE CCRSUMRC-TOTAL-FILES   TO CCRSUMRC-READ-EDIT.
008180     MOVE CCRSUMRC-SUCCESSFUL    TO CCRSUMRC-SUCC-EDIT.
008190     MOVE CCRSUMRC-FAILED        TO CCRSUMRC-FAIL-EDIT.
008200     MOVE CCRSUMRC-DUPLICATES    TO CCRSUMRC-DUPE-EDIT.
008210     MOVE CCRSUMRC-TITLE-LINE    TO WK-C-CCRSUMRY.
008220     WRITE WK-C-CCRSUMRY.
008230     MOVE CCRSUMRC-READ-LINE     TO WK-C-CCRSUMRY.
008240     WRITE WK-C-CCRSUMRY.
008250     MOVE CCRSUMRC-SUCC-LINE     TO WK-C-CCRSUMRY.
008260     WRITE WK-C-CCRSUMRY.
008270     MOVE CCRSUMRC-FAIL-LINE     TO WK-C-CCRSUMRY.
008280     WRITE WK-C-CCRSUMRY.
008290     MOVE CCRSUMRC-DUPE-LINE     TO WK-C-CCRSUMRY.
008300     WRITE WK-C-CCRSUMRY.
008310 Z199-PRINT-BATCH-SUMMARY-EX.
008320     EXIT.
008330 EJECT
008340*----------------------------------------------------------------*
008350*                   PROGRAM SUBROUTINE                           *
008360*----------------------------------------------------------------*
008370 Z900-END-PROGRAM-ROUTINE.
008380     CLOSE CCRCMPIN.
008390     IF  NOT WK-C-SUCCESSFUL
008400         DISPLAY "CCRINGST - CLOSE FILE ERROR - CCRCMPIN"
008410         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008420     END-IF.
008430     CLOSE CCRMSTRG.
008440     IF  NOT WK-C-SUCCESSFUL
008450         DISPLAY "CCRINGST - CLOSE FILE ERROR - CCRMSTRG"
008460         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008470     END-IF.
008480     CLOSE CCRSUMRY.
008490     IF  NOT WK-C-SUCCESSFUL
008500         DISPLAY "CCRINGST - CLOSE FILE ERROR - CCRSUMRY"
008510         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008520     END-IF.
008530 Z999-END-PROGRAM-ROUTINE-EX.
008540     EXIT.
