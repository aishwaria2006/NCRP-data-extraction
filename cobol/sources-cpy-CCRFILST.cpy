000010*****************************************************************
000020*CCRFILST.CPYBK
000030*COMMON FILE STATUS WORK AREA AND CONDITION NAMES.  COPIED INTO
000040*EVERY CCR PROGRAM THAT OPENS A FILE SO THAT STATUS TESTING
000050*READS THE SAME WAY ACROSS THE SUITE.
000060*****************************************************************
000070*AMENDMENT HISTORY:
000080*****************************************************************
000090*CCR0003 15/07/1984 MRAVI  - INITIAL VERSION.
000100*****************************************************************
000110     05  WK-C-FILE-STATUS             PIC X(02).
000120         88  WK-C-SUCCESSFUL          VALUE "00".
000130         88  WK-C-DUPLICATE-KEY       VALUE "22".
000140         88  WK-C-RECORD-NOT-FOUND    VALUE "23".
000150         88  WK-C-END-OF-FILE         VALUE "10".
000160         88  WK-C-PERMANENT-ERROR     VALUE "30" "34" "35" "37"
000170      "38" "39" "90" "91" "92" "93" "94" "95" "96" "97" "98" "99".
