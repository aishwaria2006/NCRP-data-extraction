000010*****************************************************************
000020*CCRLAUD.CPYBK
000030*LINKAGE RECORD FOR CALLED ROUTINE CCRAUDLG - AUDIT LOG WRITER.
000040*****************************************************************
000050*AMENDMENT HISTORY:
000060*****************************************************************
000070*CCR0014 07/03/1985 MRAVI  - INITIAL VERSION.
000080*****************************************************************
000090     05  WK-C-CCRLAUD-RECORD.
000100         10  WK-C-CCRLAUD-INPUT.
000110             15  WK-C-CCRLAUD-I-CASEID   PIC X(15).
000120*                        COMPLAINT ID THIS EVENT RELATES TO
000130             15  WK-C-CCRLAUD-I-LOGSTAT  PIC X(08).
000140*                        SUCCESS OR FAILED
000150             15  WK-C-CCRLAUD-I-MESSAGE  PIC X(50).
000160*                        FREE TEXT EVENT MESSAGE
000170         10  WK-C-CCRLAUD-OUTPUT.
000180             15  WK-C-CCRLAUD-O-DUMMY    PIC X(01).
000190*                        NOT CURRENTLY USED - RESERVED
000200         10  WK-C-CCRLAUD-ERROR-CD       PIC X(08).
000210*                        SPACES IF APPEND TO AUDIT-LOG SUCCEEDED
000220         10  FILLER                      PIC X(05).
000230*                        RESERVED
