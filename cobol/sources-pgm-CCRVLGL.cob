000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRVLGL.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   28 FEB 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - DERIVES THE LIST OF APPLICABLE
000120*               LEGAL SECTIONS FROM THE RISK LEVEL PASSED AS A
000130*               SEVERITY HINT.
000140*
000150*================================================================
000160* HISTORY OF MODIFICATION:
000170*================================================================
000180*CCR0013 28/02/1985 MRAVI  - INITIAL VERSION.
000190*CCR0033 21/01/2000 MRAVI  - Y2K READINESS REVIEW - NO DATE
000200*                    FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000210*CCR0052 14/05/2023 SNAIR  - RECOGNISE "CRITICAL" AS WELL AS
000220*                    "HIGH" WHEN ADDING THE AGGRAVATED SECTIONS,
000230*                    REQUEST FROM THE LEGAL CELL.
000240*CCR0066 28/11/2024 MRAVI  - WK-C-BASE-LAWS WAS ONLY 20 BYTES BUT
000250*                    THE VALUE LITERAL IS 22, SO "66D" WAS BEING
000260*                    TRUNCATED TO "6" ON EVERY RECORD. WIDENED TO
000270*                    25 BYTES WITH ROOM FOR THE TRAILING PAD THE
000280*                    STRING STATEMENT DELIMITS ON.
000290*----------------------------------------------------------------*
000300 EJECT
000310**********************
000320 ENVIRONMENT DIVISION.
000330**********************
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER.  IBM-AS400.
000360 OBJECT-COMPUTER.  IBM-AS400.
000370 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000380*
000390***************
000400 DATA DIVISION.
000410***************
000420 WORKING-STORAGE SECTION.
000430*************************
000440 01  FILLER              PIC X(24)  VALUE
000450     "** PROGRAM CCRVLGL  **".
000460*
000470* ------------------ PROGRAM WORKING STORAGE -------------------*
000480 01  WK-C-COMMON.
000490     COPY CCRFILST.
000500     COPY CCRCMNWS.
000510*
000520 01  WK-C-WORK-AREA.
000530     05  WK-C-BASE-LAWS          PIC X(25) VALUE                   CCR0066
000540         "IT Act 66C, IT Act 66D".                                 CCR0066
000550     05  WK-C-AGGRAVATED-LAWS    PIC X(28) VALUE
000560         ", IT Act 66F, IPC 420".
000570     05  FILLER                  PIC X(05).                        CCR0066
000580*
000590 EJECT
000600 LINKAGE SECTION.
000610*****************
000620 01  WK-C-CCRLLGL-LINK.
000630     COPY CCRLLGL.
000640 EJECT
000650****************************************
000660 PROCEDURE DIVISION USING WK-C-CCRLLGL-RECORD.
000670****************************************
000680 MAIN-MODULE.
000690     PERFORM A000-BUILD-LEGAL-SECTIONS
000700        THRU A099-BUILD-LEGAL-SECTIONS-EX.
000710     GOBACK.
000720 EJECT
000730*----------------------------------------------------------------*
000740 A000-BUILD-LEGAL-SECTIONS.
000750*----------------------------------------------------------------*
000760     MOVE SPACES                TO WK-C-CCRLLGL-ERROR-CD.
000770     INITIALIZE                    WK-C-CCRLLGL-OUTPUT.
000780*
000790     IF WK-C-CCRLLGL-I-SEVRTY = SPACES
000800        MOVE "LOW"                TO WK-C-CCRLLGL-O-SEVRTY
000810     ELSE
000820        MOVE WK-C-CCRLLGL-I-SEVRTY TO WK-C-CCRLLGL-O-SEVRTY
000830     END-IF.
000840*
000850     MOVE WK-C-BASE-LAWS          TO WK-C-CCRLLGL-O-SECTNS.
000860*
000870     IF WK-C-CCRLLGL-O-SEVRTY = "HIGH"
000880        OR WK-C-CCRLLGL-O-SEVRTY = "CRITICAL"
000890        STRING WK-C-BASE-LAWS DELIMITED BY "  "
000900               WK-C-AGGRAVATED-LAWS DELIMITED BY SIZE
000910               INTO WK-C-CCRLLGL-O-SECTNS
000920     END-IF.
000930 A099-BUILD-LEGAL-SECTIONS-EX.
000940     EXIT.
