000010*****************************************************************
000020*CCRCMPOT.CPYBK
000030*ENRICHED COMPLAINT RECORD - MASTER REGISTER AND PER-CATEGORY
000040*OUTPUT ROW.  CARRIES EVERY INTAKE FIELD PLUS THE RESULTS OF
000050*CLASSIFICATION, RISK SCORING, LEGAL MAPPING AND DATA-QUALITY
000060*SCORING.
000070*****************************************************************
000080*AMENDMENT HISTORY:
000090*****************************************************************
000100*CCR0055 18/07/2024 SNAIR  - ADD DUP-FLAG, DUPLICATE COMPLAINTS
000110*                    WERE BEING COUNTED BUT NOT MARKED ON THE
000120*                    MASTER REGISTER ROW ITSELF.
000130*CCR0038 02/02/2023 BPATEL - ADD QUALITY-SCORE AND VALID-STATUS
000140*                    PER THE DATA-QUALITY INITIATIVE.
000150*CCR0009 21/01/1985 MRAVI  - INITIAL VERSION.
000160*****************************************************************
000170     05  CCRCMPOT-RECORD              PIC X(400).
000180*    I-O FORMAT:CCRCMPOTR  MASTER REGISTER / CATEGORY OUTPUT
000190*
000200     05  CCRCMPOTR  REDEFINES CCRCMPOT-RECORD.
000210         10  CCRCMPOT-COMPLAINT-ID    PIC X(15).
000220         10  CCRCMPOT-ACK-NUMBER      PIC X(15).
000230         10  CCRCMPOT-DATE-TIME       PIC X(19).
000240         10  CCRCMPOT-NAME            PIC X(30).
000250         10  CCRCMPOT-MOBILE          PIC X(10).
000260         10  CCRCMPOT-EMAIL           PIC X(40).
000270         10  CCRCMPOT-DISTRICT        PIC X(20).
000280         10  CCRCMPOT-STATE           PIC X(20).
000290         10  CCRCMPOT-CRIME-TYPE      PIC X(30).
000300         10  CCRCMPOT-PLATFORM        PIC X(15).
000310         10  CCRCMPOT-AMOUNT-LOST     PIC S9(09)V99.
000320         10  CCRCMPOT-STATUS          PIC X(20).
000330*                        FIELDS ABOVE MIRROR CCRCMPIN - SEE THAT
000340*                        COPYBOOK FOR FIELD NOTES
000350         10  CCRCMPOT-CRIME-CATEGORY  PIC X(30).
000360*                        ONE OF THE FIVE NCRP CRIME CATEGORIES
000370         10  CCRCMPOT-RISK-LEVEL      PIC X(06).
000380*                        HIGH, MEDIUM OR LOW
000390         10  CCRCMPOT-PRIORITY-SCORE  PIC 9(03).
000400*                        0 - 100
000410         10  CCRCMPOT-RECOMMEND-ACTN  PIC X(45).
000420*                        RECOMMENDED ACTION TEXT FOR THE RISK BAND
000430         10  CCRCMPOT-LEGAL-SECTIONS  PIC X(50).
000440*                        COMMA-SEPARATED LIST OF APPLICABLE LAWS
000450         10  CCRCMPOT-QUALITY-SCORE   PIC 9(03)V99.                CCR0038
000460*                        DATA QUALITY PERCENTAGE, 0 - 100
000470         10  CCRCMPOT-VALID-STATUS    PIC X(10).                   CCR0038
000480*                        VALID OR INCOMPLETE
000490         10  CCRCMPOT-DUP-FLAG        PIC X(01).                   CCR0055
000500*                        Y IF DUPLICATE COMPLAINT ELSE N
000510         10  FILLER                   PIC X(05).
000520*                        RESERVED FOR FUTURE ENRICHMENT FIELDS
