000010*****************************************************************
000020*CCRLRSK.CPYBK
000030*LINKAGE RECORD FOR CALLED ROUTINE CCRVRSK - DECISION / RISK
000040*SCORING.
000050*****************************************************************
000060*AMENDMENT HISTORY:
000070*****************************************************************
000080*CCR0012 21/02/1985 MRAVI  - INITIAL VERSION.
000090*****************************************************************
000100     05  WK-C-CCRLRSK-RECORD.
000110         10  WK-C-CCRLRSK-INPUT.
000120             15  WK-N-CCRLRSK-I-AMOUNT   PIC S9(09)V99.
000130*                        FRAUD AMOUNT LOST, RUPEES, 2 DECIMALS
000140             15  WK-C-CCRLRSK-I-DTEPRES  PIC X(01).
000150*                        Y IF AN INCIDENT DATE-TIME WAS SUPPLIED
000160         10  WK-C-CCRLRSK-OUTPUT.
000170             15  WK-N-CCRLRSK-O-SCORE    PIC 9(03).
000180*                        PRIORITY SCORE, 0 TO 100
000190             15  WK-C-CCRLRSK-O-RISKLVL  PIC X(06).
000200*                        HIGH, MEDIUM OR LOW
000210             15  WK-C-CCRLRSK-O-ACTION   PIC X(45).
000220*                        RECOMMENDED ACTION TEXT FOR THE RISK BAND
000230         10  WK-C-CCRLRSK-ERROR-CD       PIC X(08).
000240*                        SPACES IF SCORING COMPLETED NORMALLY
000250         10  FILLER                      PIC X(05).
000260*                        RESERVED
