000010*****************************************************************
000020*CCRCMPIN.CPYBK
000030*RAW COMPLAINT INTAKE RECORD - NATIONAL CYBERCRIME REGISTER
000040*ONE RECORD PER COMPLAINT AS RECEIVED FROM THE PORTAL EXTRACT.
000050*****************************************************************
000060*AMENDMENT HISTORY:
000070*****************************************************************
000080*CCR0072 02/12/2024 MRAVI  - CCR0064 WIDENED MOBILE TO 15 BYTES
000090*                    ON THE ASSUMPTION THE PORTAL FEED CARRIES A
000100*                    COUNTRY CODE PREFIX.  CONFIRMED WITH THE
000110*                    PORTAL CELL THAT THIS LAYOUT NEVER DOES -
000120*                    REVERTED MOBILE TO THE ORIGINAL 10 BYTES.
000130*CCR0041 09/03/2023 BPATEL - WIDEN ACK-NUMBER FROM 10 TO 15
000140*                    TO MATCH REVISED PORTAL ACK FORMAT.
000150*CCR0017 14/11/1986 RKULK  - ADD STATE FIELD, COMPLAINTS WERE
000160*                    ARRIVING WITH DISTRICT ONLY AND COULD NOT
000170*                    BE ROUTED TO THE RIGHT STATE CELL.
000180*CCR0002 02/06/1984 MRAVI  - INITIAL VERSION.
000190*****************************************************************
000200     05  CCRCMPIN-RECORD              PIC X(245).                  CCR0072
000210*    I-O FORMAT:CCRCMPINR  FROM FILE COMPLAINT-IN
000220*
000230     05  CCRCMPINR  REDEFINES CCRCMPIN-RECORD.
000240         10  CCRCMPIN-COMPLAINT-ID    PIC X(15).
000250*                        COMPLAINT ID - 10 TO 15 DIGIT NUMERIC
000260*                        STRING ISSUED BY THE PORTAL
000270         10  CCRCMPIN-ACK-NUMBER      PIC X(15).                   CCR0041
000280*                        ACKNOWLEDGEMENT NUMBER - MAY EQUAL THE
000290*                        COMPLAINT ID WHEN NONE WAS ISSUED
000300         10  CCRCMPIN-DATE-TIME       PIC X(19).
000310*                        INCIDENT DATE-TIME YYYY-MM-DD HH:MM:SS
000320*                        OR YYYY-MM-DD PADDED. SPACES IF UNKNOWN
000330         10  CCRCMPIN-NAME            PIC X(30).
000340*                        COMPLAINANT FULL NAME
000350         10  CCRCMPIN-MOBILE          PIC X(10).                   CCR0072
000360*                        COMPLAINANT MOBILE NUMBER, 10 DIGITS.
000370*                        SEPARATORS IF ANY ARE STRIPPED ON
000380*                        INGESTION, LAST 10 DIGITS FOUND ARE KEPT
000390         10  CCRCMPIN-EMAIL           PIC X(40).
000400*                        COMPLAINANT EMAIL ADDRESS
000410         10  CCRCMPIN-DISTRICT        PIC X(20).
000420*                        DISTRICT OF COMPLAINANT
000430         10  CCRCMPIN-STATE           PIC X(20).                   CCR0017
000440*                        STATE OF COMPLAINANT
000450         10  CCRCMPIN-CRIME-TYPE      PIC X(30).
000460*                        CRIME SUB-CATEGORY TEXT, E.G. UPI FRAUD
000470         10  CCRCMPIN-PLATFORM        PIC X(15).
000480*                        PAYMENT PLATFORM OR BANK, UNKNOWN IF NONE
000490         10  CCRCMPIN-AMOUNT-LOST     PIC S9(09)V99.
000500*                        FRAUD AMOUNT IN RUPEES, 2 DECIMALS
000510         10  CCRCMPIN-STATUS          PIC X(20).
000520*                        COMPLAINT STATUS, E.G. UNDER PROCESS
