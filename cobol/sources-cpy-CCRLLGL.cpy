000010*****************************************************************
000020*CCRLLGL.CPYBK
000030*LINKAGE RECORD FOR CALLED ROUTINE CCRVLGL - LEGAL SECTION
000040*MAPPING.
000050*****************************************************************
000060*AMENDMENT HISTORY:
000070*****************************************************************
000080*CCR0013 28/02/1985 MRAVI  - INITIAL VERSION.
000090*****************************************************************
000100     05  WK-C-CCRLLGL-RECORD.
000110         10  WK-C-CCRLLGL-INPUT.
000120             15  WK-C-CCRLLGL-I-SEVRTY   PIC X(08).
000130*                        RISK LEVEL USED AS SEVERITY HINT, MAY BE
000140*                        SPACES - DEFAULTS TO LOW
000150         10  WK-C-CCRLLGL-OUTPUT.
000160             15  WK-C-CCRLLGL-O-SECTNS   PIC X(50).
000170*                        COMMA-PLUS-SPACE SEPARATED LAW CODE LIST
000180             15  WK-C-CCRLLGL-O-SEVRTY   PIC X(08).
000190*                        SEVERITY ECHOED BACK, DEFAULTED IF BLANK
000200         10  WK-C-CCRLLGL-ERROR-CD       PIC X(08).
000210*                        SPACES IF MAPPING COMPLETED NORMALLY
000220         10  FILLER                      PIC X(05).
000230*                        RESERVED
