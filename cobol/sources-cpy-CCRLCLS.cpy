000010*****************************************************************
000020*CCRLCLS.CPYBK
000030*LINKAGE RECORD FOR CALLED ROUTINE CCRVCLS - CRIME CLASSIFICATION.
000040*****************************************************************
000050*AMENDMENT HISTORY:
000060*****************************************************************
000070*CCR0011 14/02/1985 MRAVI  - INITIAL VERSION.
000080*****************************************************************
000090     05  WK-C-CCRLCLS-RECORD.
000100         10  WK-C-CCRLCLS-INPUT.
000110             15  WK-C-CCRLCLS-I-CRMTYP   PIC X(30).
000120*                        LOWER-CASED CRIME TYPE TEXT TO SEARCH
000130         10  WK-C-CCRLCLS-OUTPUT.
000140             15  WK-C-CCRLCLS-O-CATGRY   PIC X(30).
000150*                        CRIME CATEGORY ASSIGNED BY KEYWORD MATCH
000160         10  WK-C-CCRLCLS-ERROR-CD       PIC X(08).
000170*                        SPACES IF SEARCH COMPLETED NORMALLY
000180         10  FILLER                      PIC X(05).
000190*                        RESERVED
