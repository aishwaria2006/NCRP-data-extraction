000010*****************************************************************
000020*CCRSUMRC.CPYBK
000030*BATCH-SUMMARY COUNTERS AND RUN-END REPORT LINE LAYOUTS.
000040*WRITTEN BY CCRINGST AT END OF RUN TO THE BATCH-SUMMARY FILE.
000050*****************************************************************
000060*AMENDMENT HISTORY:
000070*****************************************************************
000080*CCR0018 19/12/1986 RKULK  - INITIAL VERSION.
000090*****************************************************************
000100     05  CCRSUMRC-RECORD              PIC X(080).
000110*    I-O FORMAT:CCRSUMRCR  TO FILE BATCH-SUMMARY
000120*
000130     05  CCRSUMRCR  REDEFINES CCRSUMRC-RECORD.
000140         10  CCRSUMRC-TOTAL-FILES     PIC 9(05).
000150*                        RECORDS READ
000160         10  CCRSUMRC-SUCCESSFUL      PIC 9(05).
000170*                        RECORDS PROCESSED SUCCESSFULLY
000180         10  CCRSUMRC-FAILED          PIC 9(05).
000190*                        RECORDS REJECTED
000200         10  CCRSUMRC-DUPLICATES      PIC 9(05).
000210*                        RECORDS FLAGGED DUPLICATE
000220         10  FILLER                   PIC X(60).
000230*                        RESERVED
000240*
000250*    EDITED REPORT LINES BUILT FROM THE COUNTERS ABOVE FOR THE
000260*    NCRP BATCH PROCESSING SUMMARY REPORT.
000270*
000280     05  CCRSUMRC-TITLE-LINE          PIC X(080) VALUE
000290         "NCRP BATCH PROCESSING SUMMARY".
000300     05  CCRSUMRC-READ-LINE.
000310         10  FILLER                   PIC X(022) VALUE
000320             "TOTAL RECORDS READ    ".
000330         10  CCRSUMRC-READ-EDIT       PIC ZZZZ9.
000340     05  CCRSUMRC-SUCC-LINE.
000350         10  FILLER                   PIC X(022) VALUE
000360             "SUCCESSFUL             ".
000370         10  CCRSUMRC-SUCC-EDIT       PIC ZZZZ9.
000380     05  CCRSUMRC-FAIL-LINE.
000390         10  FILLER                   PIC X(022) VALUE
000400             "FAILED                  ".
000410         10  CCRSUMRC-FAIL-EDIT       PIC ZZZZ9.
000420     05  CCRSUMRC-DUPE-LINE.
000430         10  FILLER                   PIC X(022) VALUE
000440             "DUPLICATES              ".
000450         10  CCRSUMRC-DUPE-EDIT       PIC ZZZZ9.
