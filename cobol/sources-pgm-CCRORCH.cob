000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRORCH.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   04 MAR 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  BATCH MAIN LINE - RE-READS THE MASTER REGISTER,
000120*               CALLS THE CLASSIFICATION, RISK SCORING AND LEGAL
000130*               MAPPING ROUTINES FOR EACH CASE, AND FILES THE
000140*               ENRICHED ROW INTO ONE OF THE FIVE CATEGORY FILES.
000150*
000160*================================================================
000170* HISTORY OF MODIFICATION:
000180*================================================================
000190*CCR0015 04/03/1985 MRAVI  - INITIAL VERSION.
000200*CCR0016 22/04/1985 MRAVI  - AMOUNT LOST NOW PASSED TO CCRVRSK AS
000210*                    PACKED WORK FIELD RATHER THAN RAW RECORD
000220*                    BYTES, MATCHES THE COMP-3 LINKAGE FIELD.
000230*CCR0035 21/01/2000 MRAVI  - Y2K READINESS REVIEW - DATE-PRESENT
000240*                    FLAG IS A SPACES TEST, NOT A CENTURY TEST. NO
000250*                    CHANGE REQUIRED.
000260*CCR0060 02/10/2024 SNAIR  - LOG "FAILED" RATHER THAN "SUCCESS" TO
000270*                    THE AUDIT TRAIL WHEN ANY OF THE THREE CALLED
000280*                    ROUTINES RETURNS AN ERROR CODE, REQUEST FROM
000290*                    THE LEGAL CELL AFTER A MIS-FILED CASE.
000300*CCR0062 17/10/2024 SNAIR  - DO NOT FILE THE CASE INTO A CATEGORY
000310*                    OUTPUT WHEN ANY CALLED ROUTINE RETURNED AN
000320*                    ERROR CODE - THE FAILED AUDIT ENTRY IS NOW
000330*                    THE ONLY TRACE LEFT FOR SUCH A CASE, PER
000340*                    LEGAL CELL REQUEST CCR0060.
000350*CCR0068 28/11/2024 MRAVI  - CATEGORY LITERALS IN THE EVALUATE
000360*                    BELOW NOW MATCH CCRVCLS'S CORRECTED MIXED
000370*                    CASE CATEGORY NAMES, WAS ALL UPPER CASE.
000380*CCR0073 02/12/2024 MRAVI  - DROPPED "LINE" FROM THE ORGANIZATION
000390*                    CLAUSE ON EVERY SELECT BELOW AND THE NOW
000400*                    REDUNDANT ACCESS MODE CLAUSE WITH IT, THIS
000410*                    SHOP DOES NOT WRITE LINE SEQUENTIAL FILES.
000420*----------------------------------------------------------------*
000430 EJECT
000440**********************
000450 ENVIRONMENT DIVISION.
000460**********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT CCRMSTRG ASSIGN TO DATABASE-CCRMSTRG
000550            ORGANIZATION      IS SEQUENTIAL
000560            FILE STATUS       IS WK-C-FILE-STATUS.
000570     SELECT CCRFINF ASSIGN TO DATABASE-CCRFINF
000580            ORGANIZATION      IS SEQUENTIAL
000590            FILE STATUS       IS WK-C-FILE-STATUS.
000600     SELECT CCRSOCM ASSIGN TO DATABASE-CCRSOCM
000610            ORGANIZATION      IS SEQUENTIAL
000620            FILE STATUS       IS WK-C-FILE-STATUS.
000630     SELECT CCRIDNT ASSIGN TO DATABASE-CCRIDNT
000640            ORGANIZATION      IS SEQUENTIAL
000650            FILE STATUS       IS WK-C-FILE-STATUS.
000660     SELECT CCRECOM ASSIGN TO DATABASE-CCRECOM
000670            ORGANIZATION      IS SEQUENTIAL
000680            FILE STATUS       IS WK-C-FILE-STATUS.
000690     SELECT CCROTHR ASSIGN TO DATABASE-CCROTHR
000700            ORGANIZATION      IS SEQUENTIAL
000710            FILE STATUS       IS WK-C-FILE-STATUS.
000720*
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770**************
000780 FD  CCRMSTRG
000790     LABEL RECORDS ARE OMITTED
000800     DATA RECORD IS WK-C-CCRMSTRG.
000810 01  WK-C-CCRMSTRG.
000820     COPY CCRCMPOT.
000830*
000840 FD  CCRFINF
000850     LABEL RECORDS ARE OMITTED
000860     DATA RECORD IS WK-C-CCRFINF.
000870 01  WK-C-CCRFINF                PIC X(400).
000880*
000890 FD  CCRSOCM
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS WK-C-CCRSOCM.
000920 01  WK-C-CCRSOCM                PIC X(400).
000930*
000940 FD  CCRIDNT
000950     LABEL RECORDS ARE OMITTED
000960     DATA RECORD IS WK-C-CCRIDNT.
000970 01  WK-C-CCRIDNT                PIC X(400).
000980*
000990 FD  CCRECOM
001000     LABEL RECORDS ARE OMITTED
001010     DATA RECORD IS WK-C-CCRECOM.
001020 01  WK-C-CCRECOM                PIC X(400).
001030*
001040 FD  CCROTHR
001050     LABEL RECORDS ARE OMITTED
001060     DATA RECORD IS WK-C-CCROTHR.
001070 01  WK-C-CCROTHR                PIC X(400).
001080*
001090 WORKING-STORAGE SECTION.
001100*************************
001110 01  FILLER              PIC X(24)  VALUE
001120     "** PROGRAM CCRORCH **".
001130*
001140* ------------------ PROGRAM WORKING STORAGE -------------------*
001150 01  WK-C-COMMON.
001160     COPY CCRFILST.
001170     COPY CCRCMNWS.
001180*
001190 01  WK-C-CCRLCLS-CALL-AREA.
001200     COPY CCRLCLS.
001210*
001220 01  WK-C-CCRLRSK-CALL-AREA.
001230     COPY CCRLRSK.
001240*
001250 01  WK-C-CCRLLGL-CALL-AREA.
001260     COPY CCRLLGL.
001270*
001280 01  WK-C-CCRLAUD-CALL-AREA.
001290     COPY CCRLAUD.
001300*
001310 01  WK-C-SWITCHES.
001320     05  WK-C-EOF-SWITCH             PIC X(01) VALUE "N".
001330         88  WK-C-END-OF-INPUT              VALUE "Y".
001340     05  FILLER                      PIC X(10).
001350*
001360 01  WK-B-COUNTERS.
001370     05  WK-B-FINF-COUNT             PIC 9(07) COMP VALUE ZERO.
001380     05  WK-B-SOCM-COUNT             PIC 9(07) COMP VALUE ZERO.
001390     05  WK-B-IDNT-COUNT             PIC 9(07) COMP VALUE ZERO.
001400     05  WK-B-ECOM-COUNT             PIC 9(07) COMP VALUE ZERO.
001410     05  WK-B-OTHR-COUNT             PIC 9(07) COMP VALUE ZERO.
001420     05  FILLER                      PIC X(10).
001430*
001440 EJECT
001450****************************************
001460 PROCEDURE DIVISION.
001470****************************************
001480 MAIN-MODULE.
001490     PERFORM A000-INITIALIZE-RUN
001500        THRU A099-INITIALIZE-RUN-EX.
001510     PERFORM B000-PROCESS-RECORDS
001520        THRU B099-PROCESS-RECORDS-EX.
001530     PERFORM Z100-PRINT-CATEGORY-COUNTS
001540        THRU Z199-PRINT-CATEGORY-COUNTS-EX.
001550     PERFORM Z900-END-PROGRAM-ROUTINE
001560        THRU Z999-END-PROGRAM-ROUTINE-EX.
001570     STOP RUN.
001580 EJECT
001590*----------------------------------------------------------------*
001600 A000-INITIALIZE-RUN.
001610*----------------------------------------------------------------*
001620     OPEN INPUT CCRMSTRG.
001630     IF  NOT WK-C-SUCCESSFUL
001640         DISPLAY "CCRORCH - OPEN FILE ERROR - CCRMSTRG"
001650         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001660         GO TO Y900-ABNORMAL-TERMINATION.
001670     OPEN OUTPUT CCRFINF.
001680     IF  NOT WK-C-SUCCESSFUL
001690         DISPLAY "CCRORCH - OPEN FILE ERROR - CCRFINF"
001700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001710         GO TO Y900-ABNORMAL-TERMINATION.
001720     OPEN OUTPUT CCRSOCM.
001730     IF  NOT WK-C-SUCCESSFUL
001740         DISPLAY "CCRORCH - OPEN FILE ERROR - CCRSOCM"
001750         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001760         GO TO Y900-ABNORMAL-TERMINATION.
001770     OPEN OUTPUT CCRIDNT.
001780     IF  NOT WK-C-SUCCESSFUL
001790         DISPLAY "CCRORCH - OPEN FILE ERROR - CCRIDNT"
001800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001810         GO TO Y900-ABNORMAL-TERMINATION.
001820     OPEN OUTPUT CCRECOM.
001830     IF  NOT WK-C-SUCCESSFUL
001840         DISPLAY "CCRORCH - OPEN FILE ERROR - CCRECOM"
001850         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001860         GO TO Y900-ABNORMAL-TERMINATION.
001870     OPEN OUTPUT CCROTHR.
001880     IF  NOT WK-C-SUCCESSFUL
001890         DISPLAY "CCRORCH - OPEN FILE ERROR - CCROTHR"
001900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001910         GO TO Y900-ABNORMAL-TERMINATION.
001920     MOVE "N"                    TO WK-C-EOF-SWITCH.
001930 A099-INITIALIZE-RUN-EX.
001940     EXIT.
001950 EJECT
001960*----------------------------------------------------------------*
001970 B000-PROCESS-RECORDS.
001980*----------------------------------------------------------------*
001990     PERFORM C100-READ-MASTER-RECORD
002000        THRU C199-READ-MASTER-RECORD-EX.
002010     PERFORM C200-PROCESS-ONE-RECORD
002020        THRU C299-PROCESS-ONE-RECORD-EX
002030        UNTIL WK-C-END-OF-INPUT.
002040 B099-PROCESS-RECORDS-EX.
002050     EXIT.
002060 EJECT
002070*----------------------------------------------------------------*
002080 C100-READ-MASTER-RECORD.
002090*----------------------------------------------------------------*
002100     READ CCRMSTRG
002110         AT END
002120             MOVE "Y"             TO WK-C-EOF-SWITCH.
002130     IF  NOT WK-C-END-OF-INPUT
002140         IF  NOT WK-C-SUCCESSFUL
002150             DISPLAY "CCRORCH - READ FILE ERROR - CCRMSTRG"
002160             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002170             GO TO Y900-ABNORMAL-TERMINATION
002180         END-IF
002190     END-IF.
002200 C199-READ-MASTER-RECORD-EX.
002210     EXIT.
002220 EJECT
002230*----------------------------------------------------------------*
002240 C200-PROCESS-ONE-RECORD.
002250*----------------------------------------------------------------*
002260     PERFORM C210-CALL-CLASSIFICATION
002270        THRU C219-CALL-CLASSIFICATION-EX.
002280     PERFORM C220-CALL-RISK-SCORING
002290        THRU C229-CALL-RISK-SCORING-EX.
002300     PERFORM C230-CALL-LEGAL-MAPPING
002310        THRU C239-CALL-LEGAL-MAPPING-EX.
002320     IF  WK-C-CCRLCLS-ERROR-CD = SPACES
002330         AND WK-C-CCRLRSK-ERROR-CD = SPACES
002340         AND WK-C-CCRLLGL-ERROR-CD = SPACES
002350         PERFORM C300-BUCKET-BY-CATEGORY
002360            THRU C399-BUCKET-BY-CATEGORY-EX
002370     END-IF.
002380     PERFORM C400-LOG-AUDIT-EVENT
002390        THRU C499-LOG-AUDIT-EVENT-EX.
002400     PERFORM C100-READ-MASTER-RECORD
002410        THRU C199-READ-MASTER-RECORD-EX.
002420 C299-PROCESS-ONE-RECORD-EX.
002430     EXIT.
002440 EJECT
002450*----------------------------------------------------------------*
002460 C210-CALL-CLASSIFICATION.
002470*----------------------------------------------------------------*
002480     INITIALIZE                    WK-C-CCRLCLS-OUTPUT.
002490     MOVE SPACES                 TO WK-C-CCRLCLS-ERROR-CD.
002500     MOVE CCRCMPOT-CRIME-TYPE    TO WK-C-CCRLCLS-I-CRMTYP.
002510     CALL "CCRVCLS" USING WK-C-CCRLCLS-RECORD.
002520     MOVE WK-C-CCRLCLS-O-CATGRY  TO CCRCMPOT-CRIME-CATEGORY.
002530 C219-CALL-CLASSIFICATION-EX.
002540     EXIT.
002550*----------------------------------------------------------------*
002560 C220-CALL-RISK-SCORING.
002570*----------------------------------------------------------------*
002580     INITIALIZE                    WK-C-CCRLRSK-OUTPUT.
002590     MOVE SPACES                 TO WK-C-CCRLRSK-ERROR-CD.
002600     MOVE CCRCMPOT-AMOUNT-LOST   TO WK-N-CCRLRSK-I-AMOUNT.
002610     IF  CCRCMPOT-DATE-TIME NOT = SPACES
002620         MOVE "Y"                 TO WK-C-CCRLRSK-I-DTEPRES
002630     ELSE
002640         MOVE "N"                 TO WK-C-CCRLRSK-I-DTEPRES
002650     END-IF.
002660     CALL "CCRVRSK" USING WK-C-CCRLRSK-RECORD.
002670     MOVE WK-N-CCRLRSK-O-SCORE   TO CCRCMPOT-PRIORITY-SCORE.
002680     MOVE WK-C-CCRLRSK-O-RISKLVL TO CCRCMPOT-RISK-LEVEL.
002690     MOVE WK-C-CCRLRSK-O-ACTION  TO CCRCMPOT-RECOMMEND-ACTN.
002700 C229-CALL-RISK-SCORING-EX.
002710     EXIT.
002720*----------------------------------------------------------------*
002730 C230-CALL-LEGAL-MAPPING.
002740*----------------------------------------------------------------*
002750     INITIALIZE                    WK-C-CCRLLGL-OUTPUT.
002760     MOVE SPACES                 TO WK-C-CCRLLGL-ERROR-CD.
002770     MOVE CCRCMPOT-RISK-LEVEL    TO WK-C-CCRLLGL-I-SEVRTY.
002780     CALL "CCRVLGL" USING WK-C-CCRLLGL-RECORD.
002790     MOVE WK-C-CCRLLGL-O-SECTNS  TO CCRCMPOT-LEGAL-SECTIONS.
002800 C239-CALL-LEGAL-MAPPING-EX.
002810     EXIT.
002820 EJECT
002830*----------------------------------------------------------------*
002840 C300-BUCKET-BY-CATEGORY.
002850*----------------------------------------------------------------*
002860     EVALUATE CCRCMPOT-CRIME-CATEGORY
002870         WHEN "Financial Cyber Fraud"                              CCR0068
002880             MOVE WK-C-CCRMSTRG   TO WK-C-CCRFINF
002890             WRITE WK-C-CCRFINF
002900             ADD 1 TO WK-B-FINF-COUNT
002910         WHEN "Social Media & Platform Crime"                      CCR0068
002920             MOVE WK-C-CCRMSTRG   TO WK-C-CCRSOCM
002930             WRITE WK-C-CCRSOCM
002940             ADD 1 TO WK-B-SOCM-COUNT
002950         WHEN "Identity & Credential Crime"                        CCR0068
002960             MOVE WK-C-CCRMSTRG   TO WK-C-CCRIDNT
002970             WRITE WK-C-CCRIDNT
002980             ADD 1 TO WK-B-IDNT-COUNT
002990         WHEN "E-Commerce Fraud"                                   CCR0068
003000             MOVE WK-C-CCRMSTRG   TO WK-C-CCRECOM
003010             WRITE WK-C-CCRECOM
003020             ADD 1 TO WK-B-ECOM-COUNT
003030         WHEN OTHER
003040             MOVE WK-C-CCRMSTRG   TO WK-C-CCROTHR
003050             WRITE WK-C-CCROTHR
003060             ADD 1 TO WK-B-OTHR-COUNT
003070     END-EVALUATE.
003080     IF  NOT WK-C-SUCCESSFUL
003090         DISPLAY "CCRORCH - WRITE FILE ERROR - CATEGORY OUTPUT"
003100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003110         GO TO Y900-ABNORMAL-TERMINATION.
003120 C399-BUCKET-BY-CATEGORY-EX.
003130     EXIT.
003140 EJECT
003150*----------------------------------------------------------------*
003160 C400-LOG-AUDIT-EVENT.
003170*----------------------------------------------------------------*
003180     MOVE CCRCMPOT-COMPLAINT-ID  TO WK-C-CCRLAUD-I-CASEID.
003190     IF  WK-C-CCRLCLS-ERROR-CD NOT = SPACES
003200         OR WK-C-CCRLRSK-ERROR-CD NOT = SPACES
003210         OR WK-C-CCRLLGL-ERROR-CD NOT = SPACES
003220         MOVE "FAILED"            TO WK-C-CCRLAUD-I-LOGSTAT
003230         MOVE "ENRICHMENT STEP RETURNED AN ERROR CODE"
003240                                  TO WK-C-CCRLAUD-I-MESSAGE
003250     ELSE
003260         MOVE "SUCCESS"           TO WK-C-CCRLAUD-I-LOGSTAT
003270         MOVE "COMPLAINT CLASSIFIED, SCORED AND FILED BY CATEGORY"
003280                                  TO WK-C-CCRLAUD-I-MESSAGE
003290     END-IF.
003300     CALL "CCRAUDLG" USING WK-C-CCRLAUD-RECORD.
003310 C499-LOG-AUDIT-EVENT-EX.
003320     EXIT.
003330 EJECT
003340*----------------------------------------------------------------*
003350 Y900-ABNORMAL-TERMINATION.
003360*----------------------------------------------------------------*
003370     PERFORM Z900-END-PROGRAM-ROUTINE
003380        THRU Z999-END-PROGRAM-ROUTINE-EX.
003390     STOP RUN.
003400 EJECT
003410*----------------------------------------------------------------*
003420 Z100-PRINT-CATEGORY-COUNTS.
003430*----------------------------------------------------------------*
003440     DISPLAY "CCRORCH - FINANCIAL FRAUD    - " WK-B-FINF-COUNT.
003450     DISPLAY "CCRORCH - SOCIAL/PLATFORM    - " WK-B-SOCM-COUNT.
003460     DISPLAY "CCRORCH - IDENTITY/CREDENTL  - " WK-B-IDNT-COUNT.
003470     DISPLAY "CCRORCH - E-COMMERCE FRAUD   - " WK-B-ECOM-COUNT.
003480     DISPLAY "CCRORCH - OTHERS             - " WK-B-OTHR-COUNT.
003490 Z199-PRINT-CATEGORY-COUNTS-EX.
003500     EXIT.
003510 EJECT
003520*----------------------------------------------------------------*
003530*                   PROGRAM SUBROUTINE                           *
003540*----------------------------------------------------------------*
003550 Z900-END-PROGRAM-ROUTINE.
003560     CLOSE CCRMSTRG.
003570     IF  NOT WK-C-SUCCESSFUL
003580         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCRMSTRG"
003590         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003600     END-IF.
003610     CLOSE CCRFINF.
003620     IF  NOT WK-C-SUCCESSFUL
003630         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCRFINF"
003640         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003650     END-IF.
003660     CLOSE CCRSOCM.
003670     IF  NOT WK-C-SUCCESSFUL
003680         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCRSOCM"
003690         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003700     END-IF.
003710     CLOSE CCRIDNT.
003720     IF  NOT WK-C-SUCCESSFUL
003730         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCRIDNT"
003740         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003750     END-IF.
003760     CLOSE CCRECOM.
003770     IF  NOT WK-C-SUCCESSFUL
003780         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCRECOM"
003790         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003800     END-IF.
003810     CLOSE CCROTHR.
003820     IF  NOT WK-C-SUCCESSFUL
003830         DISPLAY "CCRORCH - CLOSE FILE ERROR - CCROTHR"
003840         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003850     END-IF.
003860 Z999-END-PROGRAM-ROUTINE-EX.
003870     EXIT.
