000010*****************************************************************
000020*CCRAUDRC.CPYBK
000030*PER-CASE PROCESSING AUDIT RECORD - APPENDED TO THE CUMULATIVE
000040*AUDIT LOG BY CCRAUDLG ON BEHALF OF THE INGESTION AND
000050*ORCHESTRATION DRIVERS.
000060*****************************************************************
000070*AMENDMENT HISTORY:
000080*****************************************************************
000090*CCR0029 12/08/2021 SNAIR  - WIDEN MESSAGE TEXT FROM 40 TO 50,
000100*                    TRUNCATED ERROR TEXT WAS MAKING THE LOG
000110*                    USELESS FOR THE OPS DESK.
000120*CCR0005 30/09/1984 MRAVI  - INITIAL VERSION.
000130*****************************************************************
000140     05  CCRAUDRC-RECORD              PIC X(095).
000150*    I-O FORMAT:CCRAUDRCR  FROM FILE AUDIT-LOG
000160*
000170     05  CCRAUDRCR  REDEFINES CCRAUDRC-RECORD.
000180         10  CCRAUDRC-CASE-ID         PIC X(15).
000190*                        COMPLAINT ID THIS EVENT RELATES TO
000200         10  CCRAUDRC-LOG-STATUS      PIC X(08).
000210*                        SUCCESS OR FAILED
000220         10  CCRAUDRC-MESSAGE         PIC X(50).                   CCR0029
000230*                        FREE TEXT EVENT MESSAGE
000240         10  CCRAUDRC-TIMESTAMP       PIC X(19).
000250*                        YYYY-MM-DD HH:MM:SS PROCESSING TIMESTAMP
000260         10  FILLER                   PIC X(03).
000270*                        RESERVED
