000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRVRSK.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   21 FEB 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - COMPUTES THE PRIORITY SCORE FROM
000120*               AMOUNT LOST AND REPORTING DELAY, THEN DERIVES THE
000130*               RISK LEVEL AND RECOMMENDED ACTION.
000140*
000150*================================================================
000160* HISTORY OF MODIFICATION:
000170*================================================================
000180*CCR0012 21/02/1985 MRAVI  - INITIAL VERSION.
000190*CCR0032 21/01/2000 MRAVI  - Y2K READINESS REVIEW - DELAY TEST
000200*                    USES A DATE-PRESENT FLAG SET BY THE CALLER,
000210*                    NOT A CENTURY-SENSITIVE DATE COMPARE. NO
000220*                    CHANGE REQUIRED.
000230*CCR0048 02/02/2023 BPATEL - TRUNCATE AMOUNT/1000 TOWARD ZERO
000240*                    BEFORE ADDING DELAY PENALTY, ROUNDING HAD
000250*                    BEEN OVER-STATING BORDERLINE SCORES.
000260*----------------------------------------------------------------*
000270 EJECT
000280**********************
000290 ENVIRONMENT DIVISION.
000300**********************
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER.  IBM-AS400.
000330 OBJECT-COMPUTER.  IBM-AS400.
000340 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000350*
000360***************
000370 DATA DIVISION.
000380***************
000390 WORKING-STORAGE SECTION.
000400*************************
000410 01  FILLER              PIC X(24)  VALUE
000420     "** PROGRAM CCRVRSK  **".
000430*
000440* ------------------ PROGRAM WORKING STORAGE -------------------*
000450 01  WK-C-COMMON.
000460     COPY CCRFILST.
000470     COPY CCRCMNWS.
000480*
000490 01  WK-C-WORK-AREA.
000500     05  WK-B-DELAY-PENALTY      PIC 9(03) COMP VALUE ZERO.
000510     05  WK-B-AMOUNT-PORTION     PIC 9(05) COMP VALUE ZERO.
000520     05  FILLER                  PIC X(10).
000530*
000540 EJECT
000550 LINKAGE SECTION.
000560*****************
000570 01  WK-C-CCRLRSK-LINK.
000580     COPY CCRLRSK.
000590 EJECT
000600****************************************
000610 PROCEDURE DIVISION USING WK-C-CCRLRSK-RECORD.
000620****************************************
000630 MAIN-MODULE.
000640     PERFORM A000-COMPUTE-PRIORITY-SCORE
000650        THRU A099-COMPUTE-PRIORITY-SCORE-EX.
000660     PERFORM B000-DERIVE-RISK-BAND
000670        THRU B099-DERIVE-RISK-BAND-EX.
000680     GOBACK.
000690 EJECT
000700*----------------------------------------------------------------*
000710 A000-COMPUTE-PRIORITY-SCORE.
000720*----------------------------------------------------------------*
000730     MOVE SPACES                TO WK-C-CCRLRSK-ERROR-CD.
000740     INITIALIZE                    WK-C-CCRLRSK-OUTPUT.
000750*
000760     IF WK-C-CCRLRSK-I-DTEPRES = "Y"
000770        MOVE ZERO                TO WK-B-DELAY-PENALTY
000780     ELSE
000790        MOVE 20                  TO WK-B-DELAY-PENALTY
000800     END-IF.
000810*
000820*        TRUNCATE AMOUNT-LOST / 1000 TOWARD ZERO                   CCR0048
000830     MOVE WK-N-CCRLRSK-I-AMOUNT  TO WK-N-AMOUNT-WORK.
000840     DIVIDE WK-N-AMOUNT-WORK BY 1000
000850        GIVING WK-B-AMOUNT-PORTION.
000860*
000870     COMPUTE WK-N-CCRLRSK-O-SCORE =
000880        WK-B-AMOUNT-PORTION + WK-B-DELAY-PENALTY.
000890     IF WK-N-CCRLRSK-O-SCORE > 100
000900        MOVE 100                 TO WK-N-CCRLRSK-O-SCORE
000910     END-IF.
000920 A099-COMPUTE-PRIORITY-SCORE-EX.
000930     EXIT.
000940 EJECT
000950*----------------------------------------------------------------*
000960 B000-DERIVE-RISK-BAND.
000970*----------------------------------------------------------------*
000980     IF WK-N-CCRLRSK-O-SCORE >= 80
000990        MOVE "HIGH"               TO WK-C-CCRLRSK-O-RISKLVL
001000        MOVE "Immediate bank escalation and account freeze"
001010                                  TO WK-C-CCRLRSK-O-ACTION
001020     ELSE
001030        IF WK-N-CCRLRSK-O-SCORE >= 50
001040           MOVE "MEDIUM"          TO WK-C-CCRLRSK-O-RISKLVL
001050           MOVE "Verify transactions and notify bank"
001060                                  TO WK-C-CCRLRSK-O-ACTION
001070        ELSE
001080           MOVE "LOW"             TO WK-C-CCRLRSK-O-RISKLVL
001090           MOVE "Monitor case"    TO WK-C-CCRLRSK-O-ACTION
001100        END-IF
001110     END-IF.
001120 B099-DERIVE-RISK-BAND-EX.
001130     EXIT.
