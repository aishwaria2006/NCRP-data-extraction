000010*****************************************************************
000020*CCRCMNWS.CPYBK
000030*COMMON WORKING STORAGE - DATE AND NUMERIC WORK AREAS SHARED BY
000040*ALL CCR PROGRAMS.  COPIED IMMEDIATELY AFTER CCRFILST IN EACH
000050*PROGRAM'S WK-C-COMMON GROUP.
000060*****************************************************************
000070*AMENDMENT HISTORY:
000080*****************************************************************
000090*CCR0004 15/07/1984 MRAVI  - INITIAL VERSION.
000100*****************************************************************
000110     05  WK-C-SYSTEM-DATE              PIC 9(08)   VALUE ZERO.
000120     05  WK-C-SYSTEM-DATE-R REDEFINES WK-C-SYSTEM-DATE.
000130         10  WK-C-SYSDTE-CCYY          PIC 9(04).
000140         10  WK-C-SYSDTE-MM            PIC 9(02).
000150         10  WK-C-SYSDTE-DD            PIC 9(02).
000160*
000170     05  WK-N-AMOUNT-WORK              PIC S9(09)V99 COMP-3
000180                                                    VALUE ZERO.
000190     05  WK-C-AMOUNT-WORK-R REDEFINES WK-N-AMOUNT-WORK
000200                                       PIC X(06).
000210*
000220     05  WK-N-SCORE-WORK                PIC 9(03)V99 VALUE ZERO.
000230     05  WK-C-SCORE-WORK-R REDEFINES WK-N-SCORE-WORK.
000240         10  WK-C-SCORE-INT            PIC 9(03).
000250         10  WK-C-SCORE-DEC            PIC 9(02).
000260*
000270     05  WK-B-SUBSCRIPT-1              PIC 9(04) COMP VALUE ZERO.
000280     05  WK-B-SUBSCRIPT-2              PIC 9(04) COMP VALUE ZERO.
000290     05  WK-B-RECORD-COUNT             PIC 9(07) COMP VALUE ZERO.
