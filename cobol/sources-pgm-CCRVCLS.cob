000010*****************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************
000040 PROGRAM-ID.     CCRVCLS.
000050 AUTHOR.         M RAVI.
000060 INSTALLATION.   STATE CYBERCRIME CELL - DATA PROCESSING WING.
000070 DATE-WRITTEN.   14 FEB 1985.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED.
000100*
000110*DESCRIPTION :  CALLED ROUTINE - ASSIGNS A CRIME CATEGORY TO A
000120*               COMPLAINT BY KEYWORD MATCH ON THE CRIME TYPE TEXT.
000130*               FIRST MATCHING RULE WINS; MATCH IS CASE
000140*               INSENSITIVE SUBSTRING CONTAINMENT.
000150*
000160*================================================================
000170* HISTORY OF MODIFICATION:
000180*================================================================
000190*CCR0011 14/02/1985 MRAVI  - INITIAL VERSION.
000200*CCR0023 03/06/1986 RKULK  - ADD "TICKET" KEYWORD TO FINANCIAL
000210*                    FRAUD RULE, SCAM TICKET BOOKING COMPLAINTS
000220*                    WERE FALLING THROUGH TO OTHERS.
000230*CCR0031 21/01/2000 MRAVI  - Y2K READINESS REVIEW - NO DATE
000240*                    FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
000250*CCR0047 11/09/2009 BPATEL - ADD E-COMMERCE FRAUD CATEGORY AND
000260*                    KEYWORDS PER NEW POLICY CIRCULAR.
000270*CCR0058 26/04/2024 SNAIR  - ADD "CRYPTO" KEYWORD, RISING VOLUME
000280*                    OF CRYPTO INVESTMENT COMPLAINTS.
000290*CCR0063 14/11/2024 MRAVI  - SPLIT THE SUBSTRING SCAN OUT OF
000300*                    C100-SEARCH-KEYWORD INTO ITS OWN PERFORMED
000310*                    PARAGRAPH, NO FUNCTIONAL CHANGE. STANDARDS
000320*                    REVIEW ITEM FROM THE SHOP PROGRAMMING GUIDE.
000330*CCR0068 28/11/2024 MRAVI  - CATEGORY TABLE WAS LOADED ALL UPPER
000340*                    CASE, BUT THE MASTER REGISTER AND CATEGORY
000350*                    REPORTS MUST CARRY THE CELL'S PUBLISHED MIXED
000360*                    CASE CATEGORY NAMES. CORRECTED THE TABLE.
000370*----------------------------------------------------------------*
000380 EJECT
000390**********************
000400 ENVIRONMENT DIVISION.
000410**********************
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.  IBM-AS400.
000440 OBJECT-COMPUTER.  IBM-AS400.
000450 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
000460*
000470***************
000480 DATA DIVISION.
000490***************
000500 WORKING-STORAGE SECTION.
000510*************************
000520 01  FILLER              PIC X(24)  VALUE
000530     "** PROGRAM CCRVCLS  **".
000540*
000550* ------------------ PROGRAM WORKING STORAGE -------------------*
000560 01  WK-C-COMMON.
000570     COPY CCRFILST.
000580     COPY CCRCMNWS.
000590*
000600 01  WK-C-WORK-AREA.
000610     05  WK-C-SEARCH-TEXT        PIC X(30) VALUE SPACES.
000620     05  WK-C-MATCH-FOUND        PIC X(01) VALUE "N".
000630         88  WK-C-MATCH-FOUND-YES     VALUE "Y".
000640     05  WK-B-KEYLEN             PIC 9(02) COMP VALUE ZERO.
000650     05  WK-B-KEYPOS             PIC 9(02) COMP VALUE ZERO.
000660*
000670 01  WK-T-KEYWORD-TABLE.
000680     05  WK-T-KEYWORD-ENTRY OCCURS 17 TIMES
000690                            INDEXED BY WK-X-KEYIX.
000700         10  WK-T-KEYWORD-RULE    PIC 9(01).
000710         10  WK-T-KEYWORD-LEN     PIC 9(02).
000720         10  WK-T-KEYWORD-TEXT    PIC X(15).
000730*
000740 01  WK-T-CATEGORY-TABLE.
000750     05  WK-T-CATEGORY-ENTRY OCCURS 5 TIMES
000760                             INDEXED BY WK-X-CATIX.
000770         10  WK-T-CATEGORY-RULE   PIC 9(01).
000780         10  WK-T-CATEGORY-NAME   PIC X(30).
000790*
000800 EJECT
000810 LINKAGE SECTION.
000820*****************
000830 01  WK-C-CCRLCLS-LINK.
000840     COPY CCRLCLS.
000850 EJECT
000860****************************************
000870 PROCEDURE DIVISION USING WK-C-CCRLCLS-RECORD.
000880****************************************
000890 MAIN-MODULE.
000900     PERFORM A000-LOAD-TABLES
000910        THRU A099-LOAD-TABLES-EX.
000920     PERFORM B000-MAIN-PROCESSING
000930        THRU B999-MAIN-PROCESSING-EX.
000940     GOBACK.
000950 EJECT
000960*----------------------------------------------------------------*
000970 A000-LOAD-TABLES.
000980*----------------------------------------------------------------*
000990     MOVE SPACES              TO WK-C-CCRLCLS-ERROR-CD.
001000*        RULE 1 - FINANCIAL CYBER FRAUD
001010     MOVE 1 TO WK-T-KEYWORD-RULE(1).
001020     MOVE 3  TO WK-T-KEYWORD-LEN(1).
001030     MOVE "UPI"            TO WK-T-KEYWORD-TEXT(1).
001040     MOVE 1 TO WK-T-KEYWORD-RULE(2).
001050     MOVE 3  TO WK-T-KEYWORD-LEN(2).
001060     MOVE "ATM"            TO WK-T-KEYWORD-TEXT(2).
001070     MOVE 1 TO WK-T-KEYWORD-RULE(3).
001080     MOVE 11 TO WK-T-KEYWORD-LEN(3).
001090     MOVE "CREDIT CARD"    TO WK-T-KEYWORD-TEXT(3).
001100     MOVE 1 TO WK-T-KEYWORD-RULE(4).
001110     MOVE 4  TO WK-T-KEYWORD-LEN(4).
001120     MOVE "LOAN"           TO WK-T-KEYWORD-TEXT(4).
001130     MOVE 1 TO WK-T-KEYWORD-RULE(5).
001140     MOVE 10 TO WK-T-KEYWORD-LEN(5).
001150     MOVE "INVESTMENT"     TO WK-T-KEYWORD-TEXT(5).
001160     MOVE 1 TO WK-T-KEYWORD-RULE(6).
001170     MOVE 6  TO WK-T-KEYWORD-LEN(6).
001180     MOVE "CRYPTO"         TO WK-T-KEYWORD-TEXT(6).                CCR0058
001190     MOVE 1 TO WK-T-KEYWORD-RULE(7).
001200     MOVE 6  TO WK-T-KEYWORD-LEN(7).
001210     MOVE "TICKET"         TO WK-T-KEYWORD-TEXT(7).                CCR0023
001220*        RULE 2 - SOCIAL MEDIA AND PLATFORM CRIME
001230     MOVE 2 TO WK-T-KEYWORD-RULE(8).
001240     MOVE 12 TO WK-T-KEYWORD-LEN(8).
001250     MOVE "SOCIAL MEDIA"   TO WK-T-KEYWORD-TEXT(8).
001260     MOVE 2 TO WK-T-KEYWORD-RULE(9).
001270     MOVE 6  TO WK-T-KEYWORD-LEN(9).
001280     MOVE "DATING"         TO WK-T-KEYWORD-TEXT(9).
001290     MOVE 2 TO WK-T-KEYWORD-RULE(10).
001300     MOVE 13 TO WK-T-KEYWORD-LEN(10).
001310     MOVE "CUSTOMER CARE"  TO WK-T-KEYWORD-TEXT(10).
001320     MOVE 2 TO WK-T-KEYWORD-RULE(11).
001330     MOVE 3  TO WK-T-KEYWORD-LEN(11).
001340     MOVE "JOB"            TO WK-T-KEYWORD-TEXT(11).
001350*        RULE 3 - IDENTITY AND CREDENTIAL CRIME
001360     MOVE 3 TO WK-T-KEYWORD-RULE(12).
001370     MOVE 8  TO WK-T-KEYWORD-LEN(12).
001380     MOVE "IDENTITY"       TO WK-T-KEYWORD-TEXT(12).
001390     MOVE 3 TO WK-T-KEYWORD-RULE(13).
001400     MOVE 9  TO WK-T-KEYWORD-LEN(13).
001410     MOVE "SIM SWAP"       TO WK-T-KEYWORD-TEXT(13).
001420     MOVE 3 TO WK-T-KEYWORD-RULE(14).
001430     MOVE 3  TO WK-T-KEYWORD-LEN(14).
001440     MOVE "OTP"            TO WK-T-KEYWORD-TEXT(14).
001450     MOVE 3 TO WK-T-KEYWORD-RULE(15).
001460     MOVE 9  TO WK-T-KEYWORD-LEN(15).
001470     MOVE "PHISHING"       TO WK-T-KEYWORD-TEXT(15).
001480*        RULE 4 - E-COMMERCE FRAUD
001490     MOVE 4 TO WK-T-KEYWORD-RULE(16).                              CCR0047
001500     MOVE 15 TO WK-T-KEYWORD-LEN(16).                              CCR0047
001510     MOVE "ONLINE SHOPPING" TO WK-T-KEYWORD-TEXT(16).              CCR0047
001520     MOVE 4 TO WK-T-KEYWORD-RULE(17).                              CCR0047
001530     MOVE 10 TO WK-T-KEYWORD-LEN(17).                              CCR0047
001540     MOVE "E-COMMERCE"    TO WK-T-KEYWORD-TEXT(17).                CCR0047
001550*
001560     MOVE 1 TO WK-T-CATEGORY-RULE(1).
001570     MOVE "Financial Cyber Fraud" TO WK-T-CATEGORY-NAME(1).        CCR0068
001580     MOVE 2 TO WK-T-CATEGORY-RULE(2).
001590     MOVE "Social Media & Platform Crime"                          CCR0068
001600                               TO WK-T-CATEGORY-NAME(2).
001610     MOVE 3 TO WK-T-CATEGORY-RULE(3).
001620     MOVE "Identity & Credential Crime"                            CCR0068
001630                               TO WK-T-CATEGORY-NAME(3).
001640     MOVE 4 TO WK-T-CATEGORY-RULE(4).                              CCR0047
001650     MOVE "E-Commerce Fraud" TO WK-T-CATEGORY-NAME(4).             CCR0068
001660     MOVE 5 TO WK-T-CATEGORY-RULE(5).
001670     MOVE "Others"          TO WK-T-CATEGORY-NAME(5).              CCR0068
001680 A099-LOAD-TABLES-EX.
001690     EXIT.
001700 EJECT
001710*----------------------------------------------------------------*
001720 B000-MAIN-PROCESSING.
001730*----------------------------------------------------------------*
001740     INITIALIZE WK-C-CCRLCLS-OUTPUT.
001750     MOVE "N"                TO WK-C-MATCH-FOUND.
001760     MOVE FUNCTION UPPER-CASE(WK-C-CCRLCLS-I-CRMTYP)
001770                             TO WK-C-SEARCH-TEXT.
001780     MOVE 5                  TO WK-B-SUBSCRIPT-1.
001790*
001800     SET WK-X-KEYIX TO 1.
001810     PERFORM C100-SEARCH-KEYWORD
001820        THRU C199-SEARCH-KEYWORD-EX
001830        VARYING WK-X-KEYIX FROM 1 BY 1
001840        UNTIL WK-X-KEYIX > 17
001850        OR WK-C-MATCH-FOUND-YES.
001860*
001870     SET WK-X-CATIX TO WK-B-SUBSCRIPT-1.
001880     MOVE WK-T-CATEGORY-NAME(WK-X-CATIX)
001890                             TO WK-C-CCRLCLS-O-CATGRY.
001900 B999-MAIN-PROCESSING-EX.
001910     EXIT.
001920 EJECT
001930*----------------------------------------------------------------*
001940 C100-SEARCH-KEYWORD.
001950*----------------------------------------------------------------*
001960     MOVE WK-T-KEYWORD-LEN(WK-X-KEYIX) TO WK-B-KEYLEN.
001970     MOVE 1                  TO WK-B-KEYPOS.
001980     PERFORM C110-TEST-ONE-POSITION
001990        THRU C119-TEST-ONE-POSITION-EX
002000        UNTIL WK-B-KEYPOS > (31 - WK-B-KEYLEN)
002010        OR WK-C-MATCH-FOUND-YES.
002020 C199-SEARCH-KEYWORD-EX.
002030     EXIT.
002040*----------------------------------------------------------------*
002050 C110-TEST-ONE-POSITION.
002060*----------------------------------------------------------------*
002070     IF WK-C-SEARCH-TEXT(WK-B-KEYPOS:WK-B-KEYLEN) =
002080        WK-T-KEYWORD-TEXT(WK-X-KEYIX)(1:WK-B-KEYLEN)
002090        MOVE "Y"              TO WK-C-MATCH-FOUND
002100        MOVE WK-T-KEYWORD-RULE(WK-X-KEYIX)
002110                               TO WK-B-SUBSCRIPT-1
002120     END-IF.
002130     ADD 1                   TO WK-B-KEYPOS.
002140 C119-TEST-ONE-POSITION-EX.
002150     EXIT.
